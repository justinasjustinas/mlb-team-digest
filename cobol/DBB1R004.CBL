000100******************************************************************        
000200* FECHA       : 02/09/1987                                      *         
000300* PROGRAMADOR : MARTA ELENA SIERRA GODOY (MESG)                  *        
000400* APLICACION  : ESTADISTICAS DEPORTIVAS - BEISBOL                *        
000500* PROGRAMA    : DBB1R004, DIGESTO-REPORTE                        *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : RECIBE POR SYSIN EL EQUIPO Y LA FECHA SUJETOS,   *        
000800*             : CASA LOS TRES ARCHIVOS DEL DIA (RESUMEN,         *        
000900*             : LINESCORE Y JUGADORES) POR GAME-ID, DETERMINA    *        
001000*             : LADO Y RESULTADO, ACUMULA TOTALES DE BATEO Y     *        
001100*             : PITCHEO DEL EQUIPO, RANKEA LOS TRES         *             
001200*             : BATEADORES, ELIGE EL MEJOR LANZADOR Y EL MVP,    *        
001300*             : Y EMITE EL REPORTE DE DIGESTO DEL JUEGO          *        
001400* ARCHIVOS    : GAMESUMM=E, LINESCOR=E, PLAYRSTA=E, DIGESTRP=A   *        
001500* PROGRAMA(S) : DEBD1R00                                         *        
001600* INSTALADO   : 10/09/1987                                       *        
001700* BPM/RATIONAL: 241905                                           *        
001800* NOMBRE      : DIGESTO DIARIO DE EQUIPO - REPORTE           *            
001900******************************************************************        
002000*                      B I T A C O R A                           *        
002100* FECHA      AUTOR  REQ/TICKET   DESCRIPCION                     *        
002200* ---------- -----  -----------  --------------------------     *         
002300* 02/09/1987 MESG   SOL-00421    VERSION ORIGINAL                *        
002400* 11/01/1988 MESG   SOL-00433    AGREGA LISTA DE JONRONEROS      *        
002500* 28/06/1988 JALP   SOL-00467    CORRIGE EMPATE EN RESULTADO     *        
002600*                                CUANDO CARRERAS SON IGUALES     *        
002700* 14/02/1989 MESG   SOL-00495    AGREGA EXTRA-INNINGS AL         *        
002800*                                LINESCORE CON MARCA (+)         *        
002900* 20/10/1991 JALP   SOL-00756    CORRIGE DESINCRONIA DE LECTURA  *        
003000*                                CUANDO UN JUEGO NO TIENE    *            
003100*                                JUGADORES DEL EQUIPO SUJETO     *        
003200* 05/05/1994 MESG   SOL-00993    AGREGA SENTINELA DE PITCHER     *        
003300*                                AUSENTE PARA EL MVP         *            
003400* 30/08/1997 JALP   SOL-01205    AMPLIA TABLA DE JUGADORES A 30  *        
003500* 09/01/1999 JALP   SOL-01282    AJUSTE DE SIGLO (Y2K) EN EL     *        
003600*                                PARAMETRO DE FECHA DE SYSIN     *        
003700* 14/06/1999 MESG   SOL-01297    PRUEBAS FINALES PASO DE SIGLO   *        
003800* 22/11/2002 JALP   SOL-01572    ESTADISTICAS DE CIERRE EN UN    *        
003900*                                SOLO BLOQUE DE DISPLAY          *        
004000* 17/03/2008 MESG   SOL-01860    SE AGREGA FILLER DE EXPANSION   *        
004100*                                A LOS GRUPOS DE TOTALES         *        
004200* 02/09/2011 JALP   SOL-02015    AMPLIA LINEA DE TOTALES DE      *        
004300*                                BATEO CON H, HR, RBI, BB, SO, SB*        
004400* 14/03/2012 MESG   SOL-02077    AGREGA HR, RBI Y BB A LA LINEA  *        
004500*                                DE CADA BATEADOR DEL TOP 3      *        
004600* 30/11/2013 JALP   SOL-02143    AMPLIA TOTALES Y MEJOR LANZADOR *        
004700*                                CON ER, H Y BB PERMITIDOS       *        
004800* 19/07/2015 MESG   SOL-02210    AGREGA LINEA DE ESTADISTICAS    *        
004900*                                AL RENGLON DEL MVP              *        
005000* 11/04/2017 JALP   SOL-02288    CORRIGE MARCA (+) DUPLICADA EN  *        
005100*                                JUEGOS DE MAS DE 10 ENTRADAS    *        
005200******************************************************************        
005300 IDENTIFICATION DIVISION.                                                 
005400 PROGRAM-ID.               DBB1R004.                                      
005500 AUTHOR.                   MARTA ELENA SIERRA GODOY.                      
005600 INSTALLATION.              DEPARTAMENTO DE SISTEMAS - BATCH.             
005700 DATE-WRITTEN.              02/09/1987.                                   
005800 DATE-COMPILED.             02/09/1987.                                   
005900 SECURITY.                  CONFIDENCIAL - USO INTERNO.                   
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
006500     UPSI-0 ON  STATUS IS WKS-UPSI-ENCENDIDO                              
006600            OFF STATUS IS WKS-UPSI-APAGADO.                               
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT GAMESUMM ASSIGN TO GAMESUMM                                   
007000                      ORGANIZATION IS LINE SEQUENTIAL                     
007100                      FILE STATUS  IS FS-GAMESUMM.                        
007200     SELECT LINESCOR ASSIGN TO LINESCOR                                   
007300                      ORGANIZATION IS LINE SEQUENTIAL                     
007400                      FILE STATUS  IS FS-LINESCOR.                        
007500     SELECT PLAYRSTA ASSIGN TO PLAYRSTA                                   
007600                      ORGANIZATION IS LINE SEQUENTIAL                     
007700                      FILE STATUS  IS FS-PLAYRSTA.                        
007800     SELECT DIGESTRP ASSIGN TO DIGESTRP                                   
007900                      ORGANIZATION IS LINE SEQUENTIAL                     
008000                      FILE STATUS  IS FS-DIGESTRP.                        
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*1 -->RESUMEN DEL JUEGO, UN REGISTRO POR JUEGO FINAL                      
008400 FD  GAMESUMM.                                                            
008500     COPY DBBGSUM.                                                        
008600*2 -->LINESCORE POR ENTRADA, UN REGISTRO POR JUEGO FINAL                  
008700 FD  LINESCOR.                                                            
008800     COPY DBBLSCO.                                                        
008900*3 -->UNA LINEA DE BATEO/PITCHEO DE UN JUGADOR POR JUEGO                  
009000 FD  PLAYRSTA.                                                            
009100     COPY DBBPSTA.                                                        
009200*4 -->REPORTE DE DIGESTO, UNA LINEA IMPRESA POR REGISTRO                  
009300 FD  DIGESTRP.                                                            
009400 01  LINEA-DIGESTO                  PIC X(100).                           
009500 WORKING-STORAGE SECTION.                                                 
009600******************************************************************        
009700*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *        
009800******************************************************************        
009900 01  WKS-FS-STATUS.                                                       
010000     05  FS-GAMESUMM                PIC 9(02) VALUE ZEROS.                
010100     05  FS-LINESCOR                PIC 9(02) VALUE ZEROS.                
010200     05  FS-PLAYRSTA                PIC 9(02) VALUE ZEROS.                
010300     05  FS-DIGESTRP                PIC 9(02) VALUE ZEROS.                
010400     05  FSE-GAMESUMM.                                                    
010500         10  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.             
010600         10  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.             
010700         10  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.             
010800     05  PROGRAMA                   PIC X(08) VALUE "DBB1R004".           
010900     05  ARCHIVO                    PIC X(08) VALUE SPACES.               
011000     05  ACCION                     PIC X(10) VALUE SPACES.               
011100     05  FILLER                     PIC X(04) VALUE SPACES.               
011200 01  WKS-PARM-ENTRADA               PIC X(14) VALUE SPACES.               
011300*--> PRIMERA REDEFINES: PARAMETRO SYSIN, EQUIPO + FECHA SUJETOS           
011400 01  WKS-PARM-PARTES REDEFINES WKS-PARM-ENTRADA.                          
011500     05  WKS-PARM-TEAM-ID           PIC 9(04).                            
011600     05  WKS-PARM-FECHA             PIC X(10).                            
011700 01  LLAVE                          PIC X(32) VALUE SPACES.               
011800*--> SEGUNDA REDEFINES: VISTA DE LA LLAVE POR GAME-ID (DEBD1R00)          
011900 01  LLAVE-R REDEFINES LLAVE.                                             
012000     05  LLAVE-GAME-ID              PIC 9(10).                            
012100     05  FILLER                     PIC X(22).                            
012200 01  WKS-FECHA-TEXTO                PIC X(10) VALUE SPACES.               
012300*--> TERCERA REDEFINES: FECHA DEL JUEGO POR PARTES (AAAA-MM-DD)           
012400 01  WKS-FECHA-PARTES REDEFINES WKS-FECHA-TEXTO.                          
012500     05  WKS-FECHA-ANIO             PIC X(04).                            
012600     05  FILLER                     PIC X(01).                            
012700     05  WKS-FECHA-MES              PIC X(02).                            
012800     05  FILLER                     PIC X(01).                            
012900     05  WKS-FECHA-DIA              PIC X(02).                            
013000******************************************************************        
013100*              RECURSOS DE TRABAJO Y CONTADORES                 *         
013200******************************************************************        
013300 01  WKS-VARIABLES-TRABAJO.                                               
013400     05  WKS-FIN-GAMESUMM-SW        PIC 9(01) VALUE ZEROS.                
013500         88  WKS-FIN-GAMESUMM                 VALUE 1.                    
013600     05  WKS-FIN-PLAYRSTA-SW        PIC 9(01) VALUE ZEROS.                
013700         88  WKS-FIN-PLAYRSTA                 VALUE 1.                    
013800     05  WKS-JUEGO-VALIDO-SW        PIC X(01) VALUE 'N'.                  
013900         88  WKS-JUEGO-VALIDO                 VALUE 'S'.                  
014000     05  WKS-I                      PIC 9(02) COMP VALUE ZEROS.           
014100     05  WKS-J                      PIC 9(02) COMP VALUE ZEROS.           
014200     05  WKS-PUNTERO                PIC 9(03) COMP VALUE ZEROS.           
014300     05  WKS-JUEGOS-LEIDOS          PIC 9(05) COMP VALUE ZEROS.           
014400     05  WKS-JUEGOS-DIGESTADOS      PIC 9(05) COMP VALUE ZEROS.           
014500     05  WKS-NUM-JUGADORES          PIC 9(02) COMP VALUE ZEROS.           
014600     05  WKS-IDX-TOP-1              PIC 9(02) COMP VALUE ZEROS.           
014700     05  WKS-IDX-TOP-2              PIC 9(02) COMP VALUE ZEROS.           
014800     05  WKS-IDX-TOP-3              PIC 9(02) COMP VALUE ZEROS.           
014900     05  WKS-IDX-MEJOR-PITCHER      PIC 9(02) COMP VALUE ZEROS.           
015000     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.                        
015100     05  WKS-HR-ENCONTRADO-SW       PIC X(01) VALUE 'N'.                  
015200         88  WKS-HR-ENCONTRADO               VALUE 'S'.                   
015300     05  WKS-EXTRAS-SW              PIC X(01) VALUE 'N'.                  
015400         88  WKS-HAY-EXTRAS                   VALUE 'S'.                  
015500     05  FILLER                     PIC X(05) VALUE SPACES.               
015600******************************************************************        
015700*       RESULTADO, LADO Y CARRERAS DEL JUEGO ACTUAL              *        
015800******************************************************************        
015900 01  WKS-DATOS-JUEGO.                                                     
016000     05  WKS-LADO                   PIC X(04) VALUE SPACES.               
016100         88  WKS-ES-LOCAL                     VALUE 'home'.               
016200         88  WKS-ES-VISITA                    VALUE 'away'.               
016300     05  WKS-RESULTADO              PIC X(01) VALUE SPACES.               
016400     05  WKS-CARRERAS-EQUIPO        PIC 9(03) VALUE ZEROS.                
016500     05  WKS-CARRERAS-RIVAL         PIC 9(03) VALUE ZEROS.                
016600     05  FILLER                     PIC X(05) VALUE SPACES.               
016700******************************************************************        
016800*       TOTALES DE BATEO Y PITCHEO DEL EQUIPO SUJETO         *            
016900******************************************************************        
017000 01  WKS-TOTALES-BATEO.                                                   
017100     05  WKS-TOT-R                  PIC 9(03) VALUE ZEROS.                
017200     05  WKS-TOT-H                  PIC 9(03) VALUE ZEROS.                
017300     05  WKS-TOT-HR                 PIC 9(03) VALUE ZEROS.                
017400     05  WKS-TOT-RBI                PIC 9(03) VALUE ZEROS.                
017500     05  WKS-TOT-BB                 PIC 9(03) VALUE ZEROS.                
017600     05  WKS-TOT-SO                 PIC 9(03) VALUE ZEROS.                
017700     05  WKS-TOT-SB                 PIC 9(03) VALUE ZEROS.                
017800     05  FILLER                     PIC X(05) VALUE SPACES.               
017900 01  WKS-TOTALES-PITCHEO.                                                 
018000     05  WKS-TOT-OUTS               PIC 9(04) COMP VALUE ZEROS.           
018100     05  WKS-TOT-K                  PIC 9(03) VALUE ZEROS.                
018200     05  WKS-TOT-ER                 PIC 9(03) VALUE ZEROS.                
018300     05  WKS-TOT-H-ALLOWED          PIC 9(03) VALUE ZEROS.                
018400     05  WKS-TOT-BB-ALLOWED         PIC 9(03) VALUE ZEROS.                
018500     05  WKS-IP-TOT-ENTERAS         PIC 9(02) VALUE ZEROS.                
018600     05  WKS-IP-TOT-TERCIOS         PIC 9(01) VALUE ZEROS.                
018700     05  FILLER                     PIC X(05) VALUE SPACES.               
018800******************************************************************        
018900*       TABLA DE JUGADORES DEL EQUIPO SUJETO EN EL JUEGO     *            
019000******************************************************************        
019100 01  WKS-TABLA-JUGADORES.                                                 
019200     05  WKS-JUGADOR OCCURS 30 TIMES INDEXED BY WKS-JI.                   
019300         10  WKS-JUG-PLAYER-ID      PIC 9(08).                            
019400         10  WKS-JUG-PLAYER-NAME    PIC X(30).                            
019500         10  WKS-JUG-AB             PIC 9(02).                            
019600         10  WKS-JUG-R              PIC 9(02).                            
019700         10  WKS-JUG-H              PIC 9(02).                            
019800         10  WKS-JUG-DOUBLES        PIC 9(02).                            
019900         10  WKS-JUG-TRIPLES        PIC 9(02).                            
020000         10  WKS-JUG-HR             PIC 9(02).                            
020100         10  WKS-JUG-RBI            PIC 9(02).                            
020200         10  WKS-JUG-BB             PIC 9(02).                            
020300         10  WKS-JUG-SB             PIC 9(02).                            
020400         10  WKS-JUG-OUTS           PIC 9(02) COMP.                       
020500         10  WKS-JUG-K              PIC 9(02).                            
020600         10  WKS-JUG-ER             PIC 9(02).                            
020700         10  WKS-JUG-H-ALLOWED      PIC 9(02).                            
020800         10  WKS-JUG-BB-ALLOWED     PIC 9(02).                            
020900         10  WKS-JUG-HR-ALLOWED     PIC 9(02).                            
021000         10  WKS-JUG-TIENE-PITCHEO  PIC X(01).                            
021100             88  WKS-JUG-ES-PITCHER         VALUE 'S'.                    
021200         10  WKS-JUG-ELEGIDO        PIC X(01).                            
021300             88  WKS-JUG-YA-ELEGIDO        VALUE 'S'.                     
021400         10  WKS-JUG-HITTER-SCORE   PIC S9(05)V9(02).                     
021500         10  WKS-JUG-PITCHER-SCORE  PIC S9(05)V9(02).                     
021600         10  FILLER                 PIC X(05).                            
021700******************************************************************        
021800*       CAMPOS DE TRABAJO PARA EL ARMADO DEL REPORTE             *        
021900******************************************************************        
022000 01  WKS-CAMPOS-REPORTE.                                                  
022100     05  WKS-SENCILLOS              PIC S9(03) VALUE ZEROS.               
022200     05  WKS-IP-CALC                PIC S9(03)V9(04) VALUE ZEROS.         
022300     05  WKS-SCORE-CALC             PIC S9(05)V9(02) VALUE ZEROS.         
022400     05  WKS-SCORE-MEJOR-HIT        PIC S9(05)V9(02) VALUE ZEROS.         
022500     05  WKS-SCORE-MEJOR-PIT        PIC S9(05)V9(02)                      
022600                                     VALUE -9999.                         
022700     05  WKS-EDT-3                  PIC ZZ9.                              
022800     05  WKS-EDT-2                  PIC X(02).                            
022900     05  WKS-EDT-IP                 PIC Z9.9.                             
023000     05  WKS-EDT-SCORE              PIC -ZZZ9.9.                          
023100     05  FILLER                     PIC X(05) VALUE SPACES.               
023200 PROCEDURE DIVISION.                                                      
023300******************************************************************        
023400*               S E C C I O N    P R I N C I P A L                        
023500******************************************************************        
023600 000-MAIN SECTION.                                                        
023700     PERFORM APERTURA-ARCHIVOS                                            
023800     PERFORM PROCESA-JUEGOS UNTIL WKS-FIN-GAMESUMM                        
023900     PERFORM ESTADISTICAS                                                 
024000     PERFORM CIERRA-ARCHIVOS                                              
024100     STOP RUN.                                                            
024200 000-MAIN-E. EXIT.                                                        
024300                                                                          
024400 APERTURA-ARCHIVOS SECTION.                                               
024500     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
024600     OPEN INPUT  GAMESUMM LINESCOR PLAYRSTA                               
024700     OPEN OUTPUT DIGESTRP                                                 
024800     IF FS-GAMESUMM NOT = 0 OR FS-LINESCOR NOT = 0                        
024900                         OR FS-PLAYRSTA NOT = 0                           
025000                         OR FS-DIGESTRP NOT = 0                           
025100        MOVE 'OPEN'      TO ACCION                                        
025200        MOVE SPACES      TO LLAVE                                         
025300        MOVE 'GAMESUMM'  TO ARCHIVO                                       
025400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
025500                              FS-GAMESUMM, FSE-GAMESUMM                   
025600        PERFORM CIERRA-ARCHIVOS                                           
025700        MOVE 91 TO RETURN-CODE                                            
025800        STOP RUN                                                          
025900     END-IF                                                               
026000     READ GAMESUMM                                                        
026100          AT END SET WKS-FIN-GAMESUMM TO TRUE                             
026200     END-READ                                                             
026300     READ PLAYRSTA                                                        
026400          AT END SET WKS-FIN-PLAYRSTA TO TRUE                             
026500     END-READ.                                                            
026600 APERTURA-ARCHIVOS-E. EXIT.                                               
026700                                                                          
026800*--------> SERIE PRINCIPAL DE PROCESO, UN JUEGO POR ITERACION;            
026900*          GAMESUMM Y LINESCOR VIAJAN EN EL MISMO ORDEN (1 A 1)           
027000 PROCESA-JUEGOS SECTION.                                                  
027100     ADD 1 TO WKS-JUEGOS-LEIDOS                                           
027200     READ LINESCOR                                                        
027300          AT END CONTINUE                                                 
027400     END-READ                                                             
027500     MOVE 'N' TO WKS-JUEGO-VALIDO-SW                                      
027600     IF WKS-PARM-TEAM-ID = GSM-HOME-TEAM-ID                               
027700        MOVE 'S'  TO WKS-JUEGO-VALIDO-SW                                  
027800        MOVE 'home' TO WKS-LADO                                           
027900     END-IF                                                               
028000     IF WKS-PARM-TEAM-ID = GSM-AWAY-TEAM-ID                               
028100        MOVE 'S'  TO WKS-JUEGO-VALIDO-SW                                  
028200        MOVE 'away' TO WKS-LADO                                           
028300     END-IF                                                               
028400     IF WKS-JUEGO-VALIDO AND GSM-GAME-DATE = WKS-PARM-FECHA               
028500        PERFORM DETERMINA-RESULTADO                                       
028600        PERFORM CARGA-JUGADORES-DEL-JUEGO                                 
028700        PERFORM RANKEA-BATEADORES                                         
028800        PERFORM SELECCIONA-MEJOR-PITCHER                                  
028900        PERFORM IMPRIME-DIGESTO                                           
029000        ADD 1 TO WKS-JUEGOS-DIGESTADOS                                    
029100     ELSE                                                                 
029200        PERFORM CARGA-JUGADORES-DEL-JUEGO                                 
029300     END-IF                                                               
029400     READ GAMESUMM                                                        
029500          AT END SET WKS-FIN-GAMESUMM TO TRUE                             
029600     END-READ.                                                            
029700 PROCESA-JUEGOS-E. EXIT.                                                  
029800                                                                          
029900*--------> CARRERAS PROPIAS/RIVALES Y LETRA DE RESULTADO W/L/T            
030000 DETERMINA-RESULTADO SECTION.                                             
030100     IF WKS-ES-LOCAL                                                      
030200        MOVE GSM-HOME-RUNS TO WKS-CARRERAS-EQUIPO                         
030300        MOVE GSM-AWAY-RUNS TO WKS-CARRERAS-RIVAL                          
030400     ELSE                                                                 
030500        MOVE GSM-AWAY-RUNS TO WKS-CARRERAS-EQUIPO                         
030600        MOVE GSM-HOME-RUNS TO WKS-CARRERAS-RIVAL                          
030700     END-IF                                                               
030800     IF WKS-CARRERAS-EQUIPO > WKS-CARRERAS-RIVAL                          
030900        MOVE 'W' TO WKS-RESULTADO                                         
031000     ELSE                                                                 
031100        IF WKS-CARRERAS-EQUIPO < WKS-CARRERAS-RIVAL                       
031200           MOVE 'L' TO WKS-RESULTADO                                      
031300        ELSE                                                              
031400           MOVE 'T' TO WKS-RESULTADO                                      
031500        END-IF                                                            
031600     END-IF.                                                              
031700 DETERMINA-RESULTADO-E. EXIT.                                             
031800                                                                          
031900*--------> CONSUME TODAS LAS LINEAS DE JUGADORES DE ESTE JUEGO;           
032000*          SOLO SE AGREGAN A LA TABLA LAS DEL EQUIPO SUJETO               
032100 CARGA-JUGADORES-DEL-JUEGO SECTION.                                       
032200     MOVE ZEROS TO WKS-NUM-JUGADORES                                      
032300     MOVE ZEROS TO WKS-TOTALES-BATEO                                      
032400     MOVE ZEROS TO WKS-TOTALES-PITCHEO                                    
032500     PERFORM CONSUME-UNA-LINEA-JUGADOR                                    
032600             UNTIL WKS-FIN-PLAYRSTA                                       
032700                OR PST-GAME-ID NOT = GSM-GAME-ID.                         
032800 CARGA-JUGADORES-DEL-JUEGO-E. EXIT.                                       
032900                                                                          
033000 CONSUME-UNA-LINEA-JUGADOR SECTION.                                       
033100     IF PST-TEAM-ID = WKS-PARM-TEAM-ID                                    
033200        AND WKS-NUM-JUGADORES < 30                                        
033300        PERFORM AGREGA-JUGADOR-A-TABLA                                    
033400     END-IF                                                               
033500     READ PLAYRSTA                                                        
033600          AT END SET WKS-FIN-PLAYRSTA TO TRUE                             
033700     END-READ.                                                            
033800 CONSUME-UNA-LINEA-JUGADOR-E. EXIT.                                       
033900                                                                          
034000*--------> AGREGA UN JUGADOR A LA TABLA, ACUMULA TOTALES Y                
034100*          CALCULA SUS CALIFICACIONES DE BATEO Y PITCHEO                  
034200 AGREGA-JUGADOR-A-TABLA SECTION.                                          
034300     ADD 1 TO WKS-NUM-JUGADORES                                           
034400     SET WKS-JI TO WKS-NUM-JUGADORES                                      
034500     MOVE PST-PLAYER-ID   TO WKS-JUG-PLAYER-ID   (WKS-JI)                 
034600     MOVE PST-PLAYER-NAME TO WKS-JUG-PLAYER-NAME (WKS-JI)                 
034700     MOVE PST-AB          TO WKS-JUG-AB          (WKS-JI)                 
034800     MOVE PST-R           TO WKS-JUG-R           (WKS-JI)                 
034900     MOVE PST-H           TO WKS-JUG-H           (WKS-JI)                 
035000     MOVE PST-DOUBLES     TO WKS-JUG-DOUBLES     (WKS-JI)                 
035100     MOVE PST-TRIPLES     TO WKS-JUG-TRIPLES     (WKS-JI)                 
035200     MOVE PST-HR          TO WKS-JUG-HR          (WKS-JI)                 
035300     MOVE PST-RBI         TO WKS-JUG-RBI         (WKS-JI)                 
035400     MOVE PST-BB          TO WKS-JUG-BB          (WKS-JI)                 
035500     MOVE PST-SB          TO WKS-JUG-SB          (WKS-JI)                 
035600     MOVE PST-OUTS        TO WKS-JUG-OUTS        (WKS-JI)                 
035700     MOVE PST-K           TO WKS-JUG-K           (WKS-JI)                 
035800     MOVE PST-ER          TO WKS-JUG-ER          (WKS-JI)                 
035900     MOVE PST-H-ALLOWED   TO WKS-JUG-H-ALLOWED   (WKS-JI)                 
036000     MOVE PST-BB-ALLOWED  TO WKS-JUG-BB-ALLOWED  (WKS-JI)                 
036100     MOVE PST-HR-ALLOWED  TO WKS-JUG-HR-ALLOWED  (WKS-JI)                 
036200     MOVE 'N'             TO WKS-JUG-ELEGIDO     (WKS-JI)                 
036300     IF PST-OUTS > 0                                                      
036400        MOVE 'S' TO WKS-JUG-TIENE-PITCHEO (WKS-JI)                        
036500     ELSE                                                                 
036600        MOVE 'N' TO WKS-JUG-TIENE-PITCHEO (WKS-JI)                        
036700     END-IF                                                               
036800     ADD PST-R TO WKS-TOT-R                                               
036900     ADD PST-H TO WKS-TOT-H                                               
037000     ADD PST-HR TO WKS-TOT-HR                                             
037100     ADD PST-RBI TO WKS-TOT-RBI                                           
037200     ADD PST-BB TO WKS-TOT-BB                                             
037300     ADD PST-SO TO WKS-TOT-SO                                             
037400     ADD PST-SB TO WKS-TOT-SB                                             
037500     ADD PST-OUTS TO WKS-TOT-OUTS                                         
037600     ADD PST-K TO WKS-TOT-K                                               
037700     ADD PST-ER TO WKS-TOT-ER                                             
037800     ADD PST-H-ALLOWED TO WKS-TOT-H-ALLOWED                               
037900     ADD PST-BB-ALLOWED TO WKS-TOT-BB-ALLOWED                             
038000     COMPUTE WKS-SENCILLOS =                                              
038100             PST-H - PST-HR - PST-DOUBLES - PST-TRIPLES                   
038200     IF WKS-SENCILLOS < 0                                                 
038300        MOVE ZEROS TO WKS-SENCILLOS                                       
038400     END-IF                                                               
038500     COMPUTE WKS-SCORE-CALC ROUNDED =                                     
038600             (5 * PST-HR) + (3 * (PST-DOUBLES + PST-TRIPLES))             
038700           + (2 * (PST-BB + PST-SB)) + WKS-SENCILLOS                      
038800           + (1.5 * PST-RBI) + PST-R                                      
038900     MOVE WKS-SCORE-CALC TO WKS-JUG-HITTER-SCORE (WKS-JI)                 
039000     IF PST-OUTS > 0                                                      
039100        COMPUTE WKS-IP-CALC ROUNDED = PST-OUTS / 3                        
039200        COMPUTE WKS-SCORE-CALC ROUNDED =                                  
039300                (6 * WKS-IP-CALC) + (3 * PST-K)                           
039400              - (4 * PST-ER)                                              
039500              - (2 * (PST-H-ALLOWED + PST-BB-ALLOWED))                    
039600              - (3 * PST-HR-ALLOWED)                                      
039700        MOVE WKS-SCORE-CALC TO WKS-JUG-PITCHER-SCORE (WKS-JI)             
039800     ELSE                                                                 
039900        MOVE ZEROS TO WKS-JUG-PITCHER-SCORE (WKS-JI)                      
040000     END-IF.                                                              
040100 AGREGA-JUGADOR-A-TABLA-E. EXIT.                                          
040200                                                                          
040300*--------> SELECCION POR TRES PASADAS DE LOS MEJORES BATEADORES           
040400 RANKEA-BATEADORES SECTION.                                               
040500     MOVE ZEROS TO WKS-IDX-TOP-1 WKS-IDX-TOP-2 WKS-IDX-TOP-3              
040600     PERFORM BUSCA-MEJOR-BATEADOR                                         
040700     MOVE WKS-I TO WKS-IDX-TOP-1                                          
040800     PERFORM BUSCA-MEJOR-BATEADOR                                         
040900     MOVE WKS-I TO WKS-IDX-TOP-2                                          
041000     PERFORM BUSCA-MEJOR-BATEADOR                                         
041100     MOVE WKS-I TO WKS-IDX-TOP-3.                                         
041200 RANKEA-BATEADORES-E. EXIT.                                               
041300                                                                          
041400 BUSCA-MEJOR-BATEADOR SECTION.                                            
041500     MOVE ZEROS TO WKS-I                                                  
041600     MOVE -9999 TO WKS-SCORE-MEJOR-HIT                                    
041700     PERFORM COMPARA-UN-BATEADOR                                          
041800             VARYING WKS-J FROM 1 BY 1                                    
041900             UNTIL WKS-J > WKS-NUM-JUGADORES                              
042000     IF WKS-I > 0                                                         
042100        MOVE 'S' TO WKS-JUG-ELEGIDO (WKS-I)                               
042200     END-IF.                                                              
042300 BUSCA-MEJOR-BATEADOR-E. EXIT.                                            
042400                                                                          
042500 COMPARA-UN-BATEADOR SECTION.                                             
042600     IF WKS-JUG-ELEGIDO (WKS-J) = 'N'                                     
042700        AND WKS-JUG-HITTER-SCORE (WKS-J) > WKS-SCORE-MEJOR-HIT            
042800           MOVE WKS-J TO WKS-I                                            
042900           MOVE WKS-JUG-HITTER-SCORE (WKS-J)                              
043000                                      TO WKS-SCORE-MEJOR-HIT              
043100     END-IF.                                                              
043200 COMPARA-UN-BATEADOR-E. EXIT.                                             
043300                                                                          
043400*--------> MEJOR LANZADOR POR CALIFICACION DE PITCHEO; SI EL              
043500*          EQUIPO NO TIENE PITCHEO, SENTINELA MUY NEGATIVO                
043600 SELECCIONA-MEJOR-PITCHER SECTION.                                        
043700     MOVE ZEROS TO WKS-IDX-MEJOR-PITCHER                                  
043800     MOVE -9999 TO WKS-SCORE-MEJOR-PIT                                    
043900     PERFORM COMPARA-UN-PITCHER                                           
044000             VARYING WKS-J FROM 1 BY 1                                    
044100             UNTIL WKS-J > WKS-NUM-JUGADORES.                             
044200 SELECCIONA-MEJOR-PITCHER-E. EXIT.                                        
044300                                                                          
044400 COMPARA-UN-PITCHER SECTION.                                              
044500     IF WKS-JUG-ES-PITCHER (WKS-J)                                        
044600        AND WKS-JUG-PITCHER-SCORE (WKS-J) > WKS-SCORE-MEJOR-PIT           
044700           MOVE WKS-J TO WKS-IDX-MEJOR-PITCHER                            
044800           MOVE WKS-JUG-PITCHER-SCORE (WKS-J)                             
044900                                      TO WKS-SCORE-MEJOR-PIT              
045000     END-IF.                                                              
045100 COMPARA-UN-PITCHER-E. EXIT.                                              
045200                                                                          
045300*--------> ARMA Y ESCRIBE EL BLOQUE DE REPORTE DE ESTE JUEGO              
045400 IMPRIME-DIGESTO SECTION.                                                 
045500     MOVE SPACES TO LINEA-DIGESTO                                         
045600     MOVE WKS-PARM-FECHA TO WKS-FECHA-TEXTO                               
045700     MOVE GSM-AWAY-RUNS TO WKS-EDT-3                                      
045800     MOVE 1 TO WKS-PUNTERO                                                
045900     STRING 'FINAL: ' WKS-FECHA-ANIO '-' WKS-FECHA-MES '-'                
046000            WKS-FECHA-DIA ' ' GSM-AWAY-TEAM-NAME ' ' WKS-EDT-3            
046100            DELIMITED BY SIZE                                             
046200            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
046300     END-STRING                                                           
046400     MOVE GSM-HOME-RUNS TO WKS-EDT-3                                      
046500     STRING ' - ' GSM-HOME-TEAM-NAME ' ' WKS-EDT-3                        
046600            '   [' WKS-RESULTADO ']'                                      
046700            DELIMITED BY SIZE                                             
046800            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
046900     END-STRING                                                           
047000     WRITE LINEA-DIGESTO                                                  
047100     PERFORM ARMA-LINEA-DE-SCORE                                          
047200     MOVE SPACES TO LINEA-DIGESTO                                         
047300     MOVE 'TOP BATTERS' TO LINEA-DIGESTO                                  
047400     WRITE LINEA-DIGESTO                                                  
047500     PERFORM IMPRIME-TOTALES-BATEO                                        
047600     PERFORM IMPRIME-JONRONEROS                                           
047700     PERFORM IMPRIME-TOP-BATEADORES                                       
047800     MOVE SPACES TO LINEA-DIGESTO                                         
047900     MOVE 'PITCHING' TO LINEA-DIGESTO                                     
048000     WRITE LINEA-DIGESTO                                                  
048100     PERFORM IMPRIME-TOTALES-PITCHEO                                      
048200     PERFORM IMPRIME-MEJOR-PITCHER                                        
048300     PERFORM IMPRIME-MVP.                                                 
048400 IMPRIME-DIGESTO-E. EXIT.                                                 
048500                                                                          
048600*--------> LINEA DE TOTALES DE BATEO DEL EQUIPO (AMPLIADA POR             
048700*          SOL-02015 PARA CUBRIR LAS SIETE COLUMNAS DEL DIGESTO)          
048800 IMPRIME-TOTALES-BATEO SECTION.                                           
048900     MOVE SPACES TO LINEA-DIGESTO                                         
049000     MOVE 1 TO WKS-PUNTERO                                                
049100     MOVE WKS-TOT-R  TO WKS-EDT-3                                         
049200     STRING '  TEAM: R ' WKS-EDT-3                                        
049300            DELIMITED BY SIZE                                             
049400            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
049500     END-STRING                                                           
049600     MOVE WKS-TOT-H  TO WKS-EDT-3                                         
049700     STRING ' * H ' WKS-EDT-3                                             
049800            DELIMITED BY SIZE                                             
049900            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
050000     END-STRING                                                           
050100     MOVE WKS-TOT-HR TO WKS-EDT-3                                         
050200     STRING ' * HR ' WKS-EDT-3                                            
050300            DELIMITED BY SIZE                                             
050400            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
050500     END-STRING                                                           
050600     MOVE WKS-TOT-RBI TO WKS-EDT-3                                        
050700     STRING ' * RBI ' WKS-EDT-3                                           
050800            DELIMITED BY SIZE                                             
050900            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
051000     END-STRING                                                           
051100     MOVE WKS-TOT-BB TO WKS-EDT-3                                         
051200     STRING ' * BB ' WKS-EDT-3                                            
051300            DELIMITED BY SIZE                                             
051400            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
051500     END-STRING                                                           
051600     MOVE WKS-TOT-SO TO WKS-EDT-3                                         
051700     STRING ' * SO ' WKS-EDT-3                                            
051800            DELIMITED BY SIZE                                             
051900            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
052000     END-STRING                                                           
052100     MOVE WKS-TOT-SB TO WKS-EDT-3                                         
052200     STRING ' * SB ' WKS-EDT-3                                            
052300            DELIMITED BY SIZE                                             
052400            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
052500     END-STRING                                                           
052600     WRITE LINEA-DIGESTO.                                                 
052700 IMPRIME-TOTALES-BATEO-E. EXIT.                                           
052800                                                                          
052900*--------> LINEA DE JONRONEROS (SOL-00433/SOL-02015), UN                  
053000*          RENGLON CON TODOS LOS BATEADORES QUE CONECTARON HR             
053100 IMPRIME-JONRONEROS SECTION.                                              
053200     MOVE SPACES TO LINEA-DIGESTO                                         
053300     MOVE '  HR: ' TO LINEA-DIGESTO                                       
053400     MOVE 7 TO WKS-PUNTERO                                                
053500     MOVE 'N' TO WKS-HR-ENCONTRADO-SW                                     
053600     PERFORM AGREGA-UN-JONRONERO                                          
053700             VARYING WKS-I FROM 1 BY 1                                    
053800             UNTIL WKS-I > WKS-NUM-JUGADORES                              
053900     IF NOT WKS-HR-ENCONTRADO                                             
054000        STRING 'NONE' DELIMITED BY SIZE                                   
054100               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
054200        END-STRING                                                        
054300     END-IF                                                               
054400     WRITE LINEA-DIGESTO.                                                 
054500 IMPRIME-JONRONEROS-E. EXIT.                                              
054600                                                                          
054700 AGREGA-UN-JONRONERO SECTION.                                             
054800     SET WKS-JI TO WKS-I                                                  
054900     IF WKS-JUG-HR (WKS-JI) > 0                                           
055000        IF WKS-HR-ENCONTRADO                                              
055100           STRING ', ' DELIMITED BY SIZE                                  
055200                  INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO             
055300           END-STRING                                                     
055400        END-IF                                                            
055500        MOVE WKS-JUG-HR (WKS-JI) TO WKS-EDT-3                             
055600        STRING WKS-JUG-PLAYER-NAME (WKS-JI) ' (' WKS-EDT-3 ')'            
055700               DELIMITED BY SIZE                                          
055800               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
055900        END-STRING                                                        
056000        MOVE 'S' TO WKS-HR-ENCONTRADO-SW                                  
056100     END-IF.                                                              
056200 AGREGA-UN-JONRONERO-E. EXIT.                                             
056300                                                                          
056400*--------> LINEA DE LINESCORE, MARCANDO EXTRA-INNINGS CON (+)             
056500 ARMA-LINEA-DE-SCORE SECTION.                                             
056600     MOVE SPACES TO LINEA-DIGESTO                                         
056700     MOVE 'LINESCORE: ' TO LINEA-DIGESTO                                  
056800     MOVE 12 TO WKS-PUNTERO                                               
056900     PERFORM AGREGA-CASILLA-VISITA                                        
057000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 9                    
057100     STRING '/ ' DELIMITED BY SIZE                                        
057200            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
057300     END-STRING                                                           
057400     PERFORM AGREGA-CASILLA-LOCAL                                         
057500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 9                    
057600     MOVE 'N' TO WKS-EXTRAS-SW                                            
057700     PERFORM REVISA-MARCA-EXTRAS                                          
057800             VARYING WKS-I FROM 10 BY 1 UNTIL WKS-I > 15                  
057900     IF WKS-HAY-EXTRAS                                                    
058000        STRING '(+)' DELIMITED BY SIZE                                    
058100               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
058200        END-STRING                                                        
058300     END-IF                                                               
058400     WRITE LINEA-DIGESTO.                                                 
058500 ARMA-LINEA-DE-SCORE-E. EXIT.                                             
058600                                                                          
058700 AGREGA-CASILLA-VISITA SECTION.                                           
058800     IF LSC-AWAY-JUGADA (WKS-I)                                           
058900        MOVE LSC-AWAY-INN-RUNS (WKS-I) TO WKS-EDT-2                       
059000     ELSE                                                                 
059100        MOVE '-'  TO WKS-EDT-2                                            
059200     END-IF                                                               
059300     STRING WKS-EDT-2 ' ' DELIMITED BY SIZE                               
059400            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
059500     END-STRING.                                                          
059600 AGREGA-CASILLA-VISITA-E. EXIT.                                           
059700                                                                          
059800 AGREGA-CASILLA-LOCAL SECTION.                                            
059900     IF LSC-HOME-JUGADA (WKS-I)                                           
060000        MOVE LSC-HOME-INN-RUNS (WKS-I) TO WKS-EDT-2                       
060100     ELSE                                                                 
060200        MOVE '-'  TO WKS-EDT-2                                            
060300     END-IF                                                               
060400     STRING WKS-EDT-2 ' ' DELIMITED BY SIZE                               
060500            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
060600     END-STRING.                                                          
060700 AGREGA-CASILLA-LOCAL-E. EXIT.                                            
060800                                                                          
060900*--------> MARCA SI HUBO ENTRADAS EXTRA; NO ESCRIBE NADA -- SOLO          
061000*          ENCIENDE EL SWITCH, PARA QUE EL '(+)' SALGA UNA SOLA           
061100*          VEZ SIN IMPORTAR CUANTAS ENTRADAS EXTRA SE JUGARON             
061200 REVISA-MARCA-EXTRAS SECTION.                                             
061300     IF LSC-HOME-JUGADA (WKS-I) OR LSC-AWAY-JUGADA (WKS-I)                
061400        MOVE 'S' TO WKS-EXTRAS-SW                                         
061500     END-IF.                                                              
061600 REVISA-MARCA-EXTRAS-E. EXIT.                                             
061700                                                                          
061800*--------> IMPRIME LAS LINEAS 1-2-3 DE LOS MEJORES BATEADORES             
061900 IMPRIME-TOP-BATEADORES SECTION.                                          
062000     IF WKS-IDX-TOP-1 > 0                                                 
062100        MOVE 1 TO WKS-I                                                   
062200        PERFORM ESCRIBE-LINEA-BATEADOR                                    
062300     END-IF                                                               
062400     IF WKS-IDX-TOP-2 > 0                                                 
062500        MOVE 2 TO WKS-I                                                   
062600        PERFORM ESCRIBE-LINEA-BATEADOR                                    
062700     END-IF                                                               
062800     IF WKS-IDX-TOP-3 > 0                                                 
062900        MOVE 3 TO WKS-I                                                   
063000        PERFORM ESCRIBE-LINEA-BATEADOR                                    
063100     END-IF.                                                              
063200 IMPRIME-TOP-BATEADORES-E. EXIT.                                          
063300                                                                          
063400 ESCRIBE-LINEA-BATEADOR SECTION.                                          
063500     EVALUATE WKS-I                                                       
063600        WHEN 1  MOVE WKS-IDX-TOP-1 TO WKS-J                               
063700        WHEN 2  MOVE WKS-IDX-TOP-2 TO WKS-J                               
063800        WHEN 3  MOVE WKS-IDX-TOP-3 TO WKS-J                               
063900     END-EVALUATE                                                         
064000     SET WKS-JI TO WKS-J                                                  
064100     MOVE SPACES TO LINEA-DIGESTO                                         
064200     MOVE WKS-JUG-H (WKS-JI)  TO WKS-EDT-2                                
064300     MOVE 1 TO WKS-PUNTERO                                                
064400     STRING '  ' WKS-I '. ' WKS-JUG-PLAYER-NAME (WKS-JI) ': '             
064500            WKS-EDT-2 '-FOR-' WKS-JUG-AB (WKS-JI)                         
064600            DELIMITED BY SIZE                                             
064700            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
064800     END-STRING                                                           
064900     IF WKS-JUG-HR (WKS-JI) > 0                                           
065000        MOVE WKS-JUG-HR (WKS-JI) TO WKS-EDT-3                             
065100        STRING ', ' WKS-EDT-3 ' HR'                                       
065200               DELIMITED BY SIZE                                          
065300               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
065400        END-STRING                                                        
065500     END-IF                                                               
065600     IF WKS-JUG-RBI (WKS-JI) > 0                                          
065700        MOVE WKS-JUG-RBI (WKS-JI) TO WKS-EDT-3                            
065800        STRING ', ' WKS-EDT-3 ' RBI'                                      
065900               DELIMITED BY SIZE                                          
066000               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
066100        END-STRING                                                        
066200     END-IF                                                               
066300     IF WKS-JUG-BB (WKS-JI) > 0                                           
066400        MOVE WKS-JUG-BB (WKS-JI) TO WKS-EDT-3                             
066500        STRING ', ' WKS-EDT-3 ' BB'                                       
066600               DELIMITED BY SIZE                                          
066700               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
066800        END-STRING                                                        
066900     END-IF                                                               
067000     MOVE WKS-JUG-HITTER-SCORE (WKS-JI) TO WKS-EDT-SCORE                  
067100     STRING '  SCORE ' WKS-EDT-SCORE                                      
067200            DELIMITED BY SIZE                                             
067300            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
067400     END-STRING                                                           
067500     WRITE LINEA-DIGESTO.                                                 
067600 ESCRIBE-LINEA-BATEADOR-E. EXIT.                                          
067700                                                                          
067800 IMPRIME-TOTALES-PITCHEO SECTION.                                         
067900     COMPUTE WKS-IP-TOT-ENTERAS = WKS-TOT-OUTS / 3                        
068000     COMPUTE WKS-IP-TOT-TERCIOS =                                         
068100             WKS-TOT-OUTS - (WKS-IP-TOT-ENTERAS * 3)                      
068200     MOVE SPACES TO LINEA-DIGESTO                                         
068300     MOVE 1 TO WKS-PUNTERO                                                
068400     MOVE WKS-TOT-K TO WKS-EDT-3                                          
068500     STRING '  TEAM: ' WKS-IP-TOT-ENTERAS '.' WKS-IP-TOT-TERCIOS          
068600            ' IP, ' WKS-EDT-3 ' K'                                        
068700            DELIMITED BY SIZE                                             
068800            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
068900     END-STRING                                                           
069000     MOVE WKS-TOT-ER TO WKS-EDT-3                                         
069100     STRING ', ' WKS-EDT-3 ' ER'                                          
069200            DELIMITED BY SIZE                                             
069300            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
069400     END-STRING                                                           
069500     MOVE WKS-TOT-H-ALLOWED TO WKS-EDT-3                                  
069600     STRING ', ' WKS-EDT-3 ' H'                                           
069700            DELIMITED BY SIZE                                             
069800            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
069900     END-STRING                                                           
070000     MOVE WKS-TOT-BB-ALLOWED TO WKS-EDT-3                                 
070100     STRING ', ' WKS-EDT-3 ' BB'                                          
070200            DELIMITED BY SIZE                                             
070300            INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                   
070400     END-STRING                                                           
070500     WRITE LINEA-DIGESTO.                                                 
070600 IMPRIME-TOTALES-PITCHEO-E. EXIT.                                         
070700                                                                          
070800*--------> LINEA DEL MEJOR LANZADOR, SI EL EQUIPO TUVO PITCHEO            
070900 IMPRIME-MEJOR-PITCHER SECTION.                                           
071000     MOVE SPACES TO LINEA-DIGESTO                                         
071100     IF WKS-IDX-MEJOR-PITCHER = 0                                         
071200        MOVE '  BEST: NONE' TO LINEA-DIGESTO                              
071300        WRITE LINEA-DIGESTO                                               
071400     ELSE                                                                 
071500        SET WKS-JI TO WKS-IDX-MEJOR-PITCHER                               
071600        COMPUTE WKS-IP-TOT-ENTERAS = WKS-JUG-OUTS (WKS-JI) / 3            
071700        COMPUTE WKS-IP-TOT-TERCIOS =                                      
071800          WKS-JUG-OUTS (WKS-JI) - (WKS-IP-TOT-ENTERAS * 3)                
071900        MOVE 1 TO WKS-PUNTERO                                             
072000        STRING '  BEST: ' WKS-JUG-PLAYER-NAME (WKS-JI) ': '               
072100               WKS-IP-TOT-ENTERAS '.' WKS-IP-TOT-TERCIOS ' IP'            
072200               DELIMITED BY SIZE                                          
072300               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
072400        END-STRING                                                        
072500        MOVE WKS-JUG-K (WKS-JI) TO WKS-EDT-3                              
072600        STRING ', ' WKS-EDT-3 ' K'                                        
072700               DELIMITED BY SIZE                                          
072800               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
072900        END-STRING                                                        
073000        MOVE WKS-JUG-ER (WKS-JI) TO WKS-EDT-3                             
073100        STRING ', ' WKS-EDT-3 ' ER'                                       
073200               DELIMITED BY SIZE                                          
073300               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
073400        END-STRING                                                        
073500        MOVE WKS-JUG-H-ALLOWED (WKS-JI) TO WKS-EDT-3                      
073600        STRING ', ' WKS-EDT-3 ' H'                                        
073700               DELIMITED BY SIZE                                          
073800               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
073900        END-STRING                                                        
074000        MOVE WKS-JUG-BB-ALLOWED (WKS-JI) TO WKS-EDT-3                     
074100        STRING ', ' WKS-EDT-3 ' BB'                                       
074200               DELIMITED BY SIZE                                          
074300               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
074400        END-STRING                                                        
074500        MOVE WKS-JUG-PITCHER-SCORE (WKS-JI) TO WKS-EDT-SCORE              
074600        STRING '  SCORE ' WKS-EDT-SCORE                                   
074700               DELIMITED BY SIZE                                          
074800               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
074900        END-STRING                                                        
075000        WRITE LINEA-DIGESTO                                               
075100     END-IF.                                                              
075200 IMPRIME-MEJOR-PITCHER-E. EXIT.                                           
075300                                                                          
075400*--------> MVP: EL LANZADOR GANA SOLO SI SU SCORE ES                      
075500*          ESTRICTAMENTE MAYOR; LOS EMPATES SON DEL BATEADOR              
075600 IMPRIME-MVP SECTION.                                                     
075700     MOVE SPACES TO LINEA-DIGESTO                                         
075800     SET WKS-JI TO WKS-IDX-TOP-1                                          
075900     IF WKS-IDX-MEJOR-PITCHER > 0                                         
076000        AND WKS-JUG-PITCHER-SCORE (WKS-IDX-MEJOR-PITCHER)                 
076100            > WKS-JUG-HITTER-SCORE (WKS-JI)                               
076200        SET WKS-JI TO WKS-IDX-MEJOR-PITCHER                               
076300        COMPUTE WKS-IP-TOT-ENTERAS = WKS-JUG-OUTS (WKS-JI) / 3            
076400        COMPUTE WKS-IP-TOT-TERCIOS =                                      
076500          WKS-JUG-OUTS (WKS-JI) - (WKS-IP-TOT-ENTERAS * 3)                
076600        MOVE 1 TO WKS-PUNTERO                                             
076700        STRING 'MVP: ' WKS-JUG-PLAYER-NAME (WKS-JI)                       
076800               ' (PITCHER) - '                                            
076900               WKS-IP-TOT-ENTERAS '.' WKS-IP-TOT-TERCIOS ' IP'            
077000               DELIMITED BY SIZE                                          
077100               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
077200        END-STRING                                                        
077300        MOVE WKS-JUG-K (WKS-JI) TO WKS-EDT-3                              
077400        STRING ', ' WKS-EDT-3 ' K'                                        
077500               DELIMITED BY SIZE                                          
077600               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
077700        END-STRING                                                        
077800        MOVE WKS-JUG-ER (WKS-JI) TO WKS-EDT-3                             
077900        STRING ', ' WKS-EDT-3 ' ER'                                       
078000               DELIMITED BY SIZE                                          
078100               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
078200        END-STRING                                                        
078300        MOVE WKS-JUG-PITCHER-SCORE (WKS-JI) TO WKS-EDT-SCORE              
078400        STRING '  SCORE ' WKS-EDT-SCORE                                   
078500               DELIMITED BY SIZE                                          
078600               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
078700        END-STRING                                                        
078800     ELSE                                                                 
078900        MOVE WKS-JUG-H (WKS-JI) TO WKS-EDT-2                              
079000        MOVE 1 TO WKS-PUNTERO                                             
079100        STRING 'MVP: ' WKS-JUG-PLAYER-NAME (WKS-JI)                       
079200               ' (HITTER) - '                                             
079300               WKS-EDT-2 '-FOR-' WKS-JUG-AB (WKS-JI)                      
079400               DELIMITED BY SIZE                                          
079500               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
079600        END-STRING                                                        
079700        IF WKS-JUG-HR (WKS-JI) > 0                                        
079800           MOVE WKS-JUG-HR (WKS-JI) TO WKS-EDT-3                          
079900           STRING ', ' WKS-EDT-3 ' HR'                                    
080000                  DELIMITED BY SIZE                                       
080100                  INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO             
080200           END-STRING                                                     
080300        END-IF                                                            
080400        IF WKS-JUG-RBI (WKS-JI) > 0                                       
080500           MOVE WKS-JUG-RBI (WKS-JI) TO WKS-EDT-3                         
080600           STRING ', ' WKS-EDT-3 ' RBI'                                   
080700                  DELIMITED BY SIZE                                       
080800                  INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO             
080900           END-STRING                                                     
081000        END-IF                                                            
081100        MOVE WKS-JUG-HITTER-SCORE (WKS-JI) TO WKS-EDT-SCORE               
081200        STRING '  SCORE ' WKS-EDT-SCORE                                   
081300               DELIMITED BY SIZE                                          
081400               INTO LINEA-DIGESTO WITH POINTER WKS-PUNTERO                
081500        END-STRING                                                        
081600     END-IF                                                               
081700     WRITE LINEA-DIGESTO.                                                 
081800 IMPRIME-MVP-E. EXIT.                                                     
081900                                                                          
082000 ESTADISTICAS SECTION.                                                    
082100     DISPLAY '******************************************'                 
082200     MOVE    WKS-JUEGOS-LEIDOS      TO   WKS-MASCARA                      
082300     DISPLAY 'JUEGOS LEIDOS:              ' WKS-MASCARA                   
082400     MOVE    WKS-JUEGOS-DIGESTADOS  TO   WKS-MASCARA                      
082500     DISPLAY 'JUEGOS DIGESTADOS:          ' WKS-MASCARA                   
082600     DISPLAY '******************************************'.                
082700 ESTADISTICAS-E. EXIT.                                                    
082800                                                                          
082900 CIERRA-ARCHIVOS SECTION.                                                 
083000     CLOSE GAMESUMM LINESCOR PLAYRSTA DIGESTRP.                           
083100 CIERRA-ARCHIVOS-E. EXIT.                                                 
