000100******************************************************************        
000200* FECHA       : 14/03/1987                                      *         
000300* PROGRAMADOR : MARTA ELENA SIERRA GODOY (MESG)                 *         
000400* APLICACION  : ESTADISTICAS DEPORTIVAS - BEISBOL                *        
000500* PROGRAMA    : DBB1R001, DIGESTO-SUMARIZA                       *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : TOMA LA CAPTURA PLANA DE LOS JUEGOS DE UNA FECHA *        
000800*             : (UN REGISTRO POR JUEGO CON EL LINESCORE Y LOS    *        
000900*             : JUGADORES YA INCLUIDOS) Y LA DESDOBLA EN TRES    *        
001000*             : ARCHIVOS DE SALIDA DE LAYOUT FIJO; UNICAMENTE SE *        
001100*             : EMITEN LOS JUEGOS CUYO ESTADO ABSTRACTO SEA      *        
001200*             : "Final".                                        *         
001300* ARCHIVOS    : RAWGAME=E, GAMESUMM=A, LINESCOR=A, PLAYRSTA=A    *        
001400* ACCION (ES) : G=GENERA                                         *        
001500* PROGRAMA(S) : DEBD1R00                                         *        
001600* INSTALADO   : 20/03/1987                                       *        
001700* BPM/RATIONAL: 241905                                           *        
001800* NOMBRE      : DIGESTO DIARIO DE EQUIPO                         *        
001900******************************************************************        
002000*                      B I T A C O R A                          *         
002100* FECHA      AUTOR  REQ/TICKET   DESCRIPCION                     *        
002200* ---------- -----  -----------  --------------------------     *         
002300* 14/03/1987 MESG   SOL-00412    VERSION ORIGINAL, TRES          *        
002400*                                ARCHIVOS DE SALIDA POR LLAVE    *        
002500*                                GAME-ID                         *        
002600* 02/07/1987 MESG   SOL-00455    SE AGREGA CONTEO DE OMITIDOS    *        
002700*                                POR STATUS DISTINTO DE FINAL    *        
002800* 19/11/1988 JALP   SOL-00601    VALIDACION FS EXTENDIDO EN OPEN *        
002900* 05/04/1990 JALP   SOL-00733    CORRIGE TRUNCAMIENTO DE         *        
003000*                                NOMBRE DE EQUIPO VISITANTE      *        
003100* 21/09/1992 MESG   SOL-00889    AMPLIA TABLA DE JUGADORES A 60  *        
003200* 08/02/1994 JALP   SOL-01017    ARREGLA ENTRADAS NO JUGADAS     *        
003300*                                MAS ALLA DE LA NOVENA           *        
003400* 17/05/1996 MESG   SOL-01142    AGREGA LLAVE REDEFINIDA PARA    *        
003500*                                LA RUTINA DE FS EXTENDIDO       *        
003600* 11/12/1998 JALP   SOL-01288    AJUSTE DE SIGLO (Y2K) EN LOS    *        
003700*                                CAMPOS DE FECHA A 4 DIGITOS     *        
003800* 30/06/1999 JALP   SOL-01301    PRUEBAS FINALES PASO DE SIGLO   *        
003900* 09/03/2001 MESG   SOL-01455    ESTADISTICAS DE CIERRE EN UN    *        
004000*                                SOLO BLOQUE DE DISPLAY          *        
004100* 14/08/2004 JALP   SOL-01690    SE AGREGA FILLER DE EXPANSION   *        
004200*                                A LOS TRES LAYOUTS DE SALIDA    *        
004300******************************************************************        
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.               DBB1R001.                                      
004600 AUTHOR.                   MARTA ELENA SIERRA GODOY.                      
004700 INSTALLATION.              DEPARTAMENTO DE SISTEMAS - BATCH.             
004800 DATE-WRITTEN.              14/03/1987.                                   
004900 DATE-COMPILED.             14/03/1987.                                   
005000 SECURITY.                  CONFIDENCIAL - USO INTERNO.                   
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005600     UPSI-0 ON  STATUS IS WKS-UPSI-ENCENDIDO                              
005700            OFF STATUS IS WKS-UPSI-APAGADO.                               
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000******************************************************************        
006100*              A R C H I V O   D E   E N T R A D A                        
006200******************************************************************        
006300     SELECT RAWGAME  ASSIGN   TO RAWGAME                                  
006400            ORGANIZATION      IS LINE SEQUENTIAL                          
006500            FILE STATUS       IS FS-RAWGAME.                              
006600******************************************************************        
006700*              A R C H I V O S   D E   S A L I D A                        
006800******************************************************************        
006900     SELECT GAMESUMM  ASSIGN  TO GAMESUMM                                 
007000            ORGANIZATION      IS LINE SEQUENTIAL                          
007100            FILE STATUS       IS FS-GAMESUMM.                             
007200     SELECT LINESCOR  ASSIGN  TO LINESCOR                                 
007300            ORGANIZATION      IS LINE SEQUENTIAL                          
007400            FILE STATUS       IS FS-LINESCOR.                             
007500     SELECT PLAYRSTA  ASSIGN  TO PLAYRSTA                                 
007600            ORGANIZATION      IS LINE SEQUENTIAL                          
007700            FILE STATUS       IS FS-PLAYRSTA.                             
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*1 -->CAPTURA PLANA DE UN JUEGO (RESUMEN+LINESCORE+JUGADORES)             
008100 FD  RAWGAME.                                                             
008200     COPY DBBRAWG.                                                        
008300*2 -->RESUMEN DEL JUEGO, UN REGISTRO POR JUEGO FINAL                      
008400 FD  GAMESUMM.                                                            
008500     COPY DBBGSUM.                                                        
008600*3 -->LINESCORE POR ENTRADA, UN REGISTRO POR JUEGO FINAL                  
008700 FD  LINESCOR.                                                            
008800     COPY DBBLSCO.                                                        
008900*4 -->ESTADISTICA DE JUGADOR, UN REGISTRO POR JUGADOR/JUEGO               
009000 FD  PLAYRSTA.                                                            
009100     COPY DBBPSTA.                                                        
009200 WORKING-STORAGE SECTION.                                                 
009300******************************************************************        
009400*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *        
009500******************************************************************        
009600 01  WKS-FS-STATUS.                                                       
009700     05  FS-RAWGAME                 PIC 9(02) VALUE ZEROS.                
009800     05  FS-GAMESUMM                PIC 9(02) VALUE ZEROS.                
009900     05  FS-LINESCOR                PIC 9(02) VALUE ZEROS.                
010000     05  FS-PLAYRSTA                PIC 9(02) VALUE ZEROS.                
010100     05  FSE-RAWGAME.                                                     
010200         10  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.             
010300         10  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.             
010400         10  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.             
010500     05  PROGRAMA                   PIC X(08) VALUE "DBB1R001".           
010600     05  ARCHIVO                    PIC X(08) VALUE SPACES.               
010700     05  ACCION                     PIC X(10) VALUE SPACES.               
010800     05  FILLER                     PIC X(04) VALUE SPACES.               
010900 01  LLAVE                          PIC X(32) VALUE SPACES.               
011000*--> PRIMERA REDEFINES: VISTA DE LA LLAVE POR GAME-ID (DEBD1R00)          
011100 01  LLAVE-R REDEFINES LLAVE.                                             
011200     05  LLAVE-GAME-ID              PIC 9(10).                            
011300     05  FILLER                     PIC X(22).                            
011400******************************************************************        
011500*              RECURSOS DE TRABAJO Y CONTADORES                 *         
011600******************************************************************        
011700 01  WKS-VARIABLES-TRABAJO.                                               
011800     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.                
011900         88  WKS-FIN-RAWGAME                  VALUE 1.                    
012000     05  WKS-I                      PIC 9(02) COMP VALUE ZEROS.           
012100     05  WKS-IDX                    PIC 9(02) COMP VALUE ZEROS.           
012200     05  WKS-JUEGOS-LEIDOS          PIC 9(07) COMP VALUE ZEROS.           
012300     05  WKS-JUEGOS-OMITIDOS        PIC 9(07) COMP VALUE ZEROS.           
012400     05  WKS-RESUMENES-ESCRITOS     PIC 9(07) COMP VALUE ZEROS.           
012500     05  WKS-LINESCORES-ESCRITOS    PIC 9(07) COMP VALUE ZEROS.           
012600     05  WKS-JUGADORES-ESCRITOS     PIC 9(07) COMP VALUE ZEROS.           
012700     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.                        
012800*--> SEGUNDA REDEFINES: FECHA DEL JUEGO POR PARTES (AAAA-MM-DD)           
012900     05  WKS-FECHA-TEXTO            PIC X(10).                            
013000     05  WKS-FECHA-PARTES REDEFINES WKS-FECHA-TEXTO.                      
013100         10  WKS-FECHA-ANIO         PIC X(04).                            
013200         10  FILLER                 PIC X(01).                            
013300         10  WKS-FECHA-MES          PIC X(02).                            
013400         10  FILLER                 PIC X(01).                            
013500         10  WKS-FECHA-DIA          PIC X(02).                            
013600*--> TERCERA REDEFINES: VISTA PLANA DE CARRERAS DE LA VISITA              
013700     05  WKS-ENTRADAS-VISITA OCCURS 15 TIMES PIC 9(02).                   
013800     05  WKS-ENTRADAS-VISITA-PLANO REDEFINES WKS-ENTRADAS-VISITA          
013900                                    PIC 9(30).                            
014000     05  FILLER                     PIC X(04) VALUE SPACES.               
014100 PROCEDURE DIVISION.                                                      
014200******************************************************************        
014300*               S E C C I O N    P R I N C I P A L                        
014400******************************************************************        
014500 000-MAIN SECTION.                                                        
014600     PERFORM APERTURA-ARCHIVOS                                            
014700     PERFORM PROCESA-JUEGOS       UNTIL WKS-FIN-RAWGAME                   
014800     PERFORM ESTADISTICAS                                                 
014900     PERFORM CIERRA-ARCHIVOS                                              
015000     STOP RUN.                                                            
015100 000-MAIN-E. EXIT.                                                        
015200                                                                          
015300 APERTURA-ARCHIVOS SECTION.                                               
015400     OPEN INPUT  RAWGAME                                                  
015500          OUTPUT GAMESUMM LINESCOR PLAYRSTA                               
015600     IF FS-RAWGAME NOT EQUAL 0                                            
015700        MOVE 'OPEN'      TO ACCION                                        
015800        MOVE SPACES      TO LLAVE                                         
015900        MOVE 'RAWGAME'   TO ARCHIVO                                       
016000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
016100                              FS-RAWGAME, FSE-RAWGAME                     
016200        PERFORM CIERRA-ARCHIVOS                                           
016300        DISPLAY ">>> NO SE PUDO ABRIR EL ARCHIVO RAWGAME <<<"             
016400                UPON CONSOLE                                              
016500        MOVE 91 TO RETURN-CODE                                            
016600        STOP RUN                                                          
016700     END-IF                                                               
016800     IF FS-GAMESUMM NOT EQUAL 0 OR FS-LINESCOR NOT EQUAL 0                
016900                             OR FS-PLAYRSTA NOT EQUAL 0                   
017000        DISPLAY ">>> NO SE PUDO ABRIR SALIDA DEL DIGESTO <<<"             
017100                UPON CONSOLE                                              
017200        PERFORM CIERRA-ARCHIVOS                                           
017300        MOVE 91 TO RETURN-CODE                                            
017400        STOP RUN                                                          
017500     END-IF                                                               
017600     READ RAWGAME                                                         
017700          AT END SET WKS-FIN-RAWGAME TO TRUE                              
017800     END-READ.                                                            
017900 APERTURA-ARCHIVOS-E. EXIT.                                               
018000                                                                          
018100 PROCESA-JUEGOS SECTION.                                                  
018200     ADD 1 TO WKS-JUEGOS-LEIDOS                                           
018300     PERFORM EVALUA-STATUS-FINAL                                          
018400     READ RAWGAME                                                         
018500          AT END SET WKS-FIN-RAWGAME TO TRUE                              
018600     END-READ.                                                            
018700 PROCESA-JUEGOS-E. EXIT.                                                  
018800                                                                          
018900*--> SOLO SE EMITEN LOS TRES REGISTROS SI EL JUEGO YA TERMINO             
019000 EVALUA-STATUS-FINAL SECTION.                                             
019100     IF RGF-STATUS-ABSTRACT = "Final"                                     
019200        PERFORM ESCRIBE-RESUMEN                                           
019300        PERFORM ESCRIBE-LINESCORE                                         
019400        PERFORM ESCRIBE-JUGADORES                                         
019500     ELSE                                                                 
019600        ADD 1 TO WKS-JUEGOS-OMITIDOS                                      
019700     END-IF.                                                              
019800 EVALUA-STATUS-FINAL-E. EXIT.                                             
019900                                                                          
020000 ESCRIBE-RESUMEN SECTION.                                                 
020100     MOVE RGF-GAME-ID           TO GSM-GAME-ID                            
020200     MOVE RGF-GAME-DATE         TO GSM-GAME-DATE                          
020300     MOVE RGF-HOME-TEAM-ID      TO GSM-HOME-TEAM-ID                       
020400     MOVE RGF-AWAY-TEAM-ID      TO GSM-AWAY-TEAM-ID                       
020500     MOVE RGF-HOME-TEAM-NAME    TO GSM-HOME-TEAM-NAME                     
020600     MOVE RGF-AWAY-TEAM-NAME    TO GSM-AWAY-TEAM-NAME                     
020700     MOVE RGF-HOME-RUNS         TO GSM-HOME-RUNS                          
020800     MOVE RGF-AWAY-RUNS         TO GSM-AWAY-RUNS                          
020900     MOVE RGF-STATUS-DETAILED   TO GSM-STATUS-DETAILED                    
021000     MOVE RGF-STATUS-ABSTRACT   TO GSM-STATUS-ABSTRACT                    
021100     MOVE RGF-GAME-TIME-UTC     TO GSM-GAME-TIME-UTC                      
021200     MOVE RGF-VENUE-TZ          TO GSM-VENUE-TZ                           
021300     WRITE REG-GAME-SUMMARY                                               
021400     IF FS-GAMESUMM = 0                                                   
021500        ADD 1 TO WKS-RESUMENES-ESCRITOS                                   
021600     ELSE                                                                 
021700        DISPLAY 'ERROR AL GRABAR GAMESUMM, STATUS: ' FS-GAMESUMM          
021800        DISPLAY '   JUEGO: ' RGF-GAME-ID                                  
021900     END-IF.                                                              
022000 ESCRIBE-RESUMEN-E. EXIT.                                                 
022100                                                                          
022200 ESCRIBE-LINESCORE SECTION.                                               
022300     MOVE RGF-GAME-ID           TO LSC-GAME-ID                            
022400     MOVE RGF-GAME-DATE         TO LSC-GAME-DATE                          
022500     MOVE RGF-HOME-TEAM-ID      TO LSC-HOME-TEAM-ID                       
022600     MOVE RGF-AWAY-TEAM-ID      TO LSC-AWAY-TEAM-ID                       
022700     MOVE RGF-HOME-RUNS         TO LSC-TOTAL-HOME                         
022800     MOVE RGF-AWAY-RUNS         TO LSC-TOTAL-AWAY                         
022900     PERFORM COPIA-ENTRADA-LINESCORE                                      
023000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 15                   
023100     WRITE REG-LINESCORE                                                  
023200     IF FS-LINESCOR = 0                                                   
023300        ADD 1 TO WKS-LINESCORES-ESCRITOS                                  
023400     ELSE                                                                 
023500        DISPLAY 'ERROR AL GRABAR LINESCOR, STATUS: ' FS-LINESCOR          
023600        DISPLAY '   JUEGO: ' RGF-GAME-ID                                  
023700     END-IF.                                                              
023800 ESCRIBE-LINESCORE-E. EXIT.                                               
023900                                                                          
024000*--> COPIA UNA CASILLA DE ENTRADA, LOCAL Y VISITA, AL LINESCORE           
024100 COPIA-ENTRADA-LINESCORE SECTION.                                         
024200     MOVE RGF-HOME-INN-RUNS (WKS-I)                                       
024300                        TO LSC-HOME-INN-RUNS (WKS-I)                      
024400     MOVE RGF-HOME-INN-FLAG (WKS-I)                                       
024500                        TO LSC-HOME-INN-FLAG (WKS-I)                      
024600     MOVE RGF-AWAY-INN-RUNS (WKS-I)                                       
024700                        TO LSC-AWAY-INN-RUNS (WKS-I)                      
024800     MOVE RGF-AWAY-INN-FLAG (WKS-I)                                       
024900                        TO LSC-AWAY-INN-FLAG (WKS-I).                     
025000 COPIA-ENTRADA-LINESCORE-E. EXIT.                                         
025100                                                                          
025200*--> UN REGISTRO PLAYER-STAT POR CADA OCURRENCIA VALIDA DEL FEED          
025300 ESCRIBE-JUGADORES SECTION.                                               
025400     PERFORM ESCRIBE-UN-JUGADOR                                           
025500             VARYING WKS-IDX FROM 1 BY 1                                  
025600             UNTIL WKS-IDX > RGF-PLAYER-COUNT.                            
025700 ESCRIBE-JUGADORES-E. EXIT.                                               
025800                                                                          
025900 ESCRIBE-UN-JUGADOR SECTION.                                              
026000     MOVE RGF-GAME-ID              TO PST-GAME-ID                         
026100     MOVE RGF-GAME-DATE            TO PST-GAME-DATE                       
026200     MOVE RGF-TEAM-SIDE   (WKS-IDX) TO PST-TEAM-SIDE                      
026300     MOVE RGF-TEAM-ID     (WKS-IDX) TO PST-TEAM-ID                        
026400     MOVE RGF-TEAM-NAME   (WKS-IDX) TO PST-TEAM-NAME                      
026500     MOVE RGF-PLAYER-ID   (WKS-IDX) TO PST-PLAYER-ID                      
026600     MOVE RGF-PLAYER-NAME (WKS-IDX) TO PST-PLAYER-NAME                    
026700     MOVE RGF-PRIMARY-POS (WKS-IDX) TO PST-PRIMARY-POS                    
026800     MOVE RGF-BATEO       (WKS-IDX) TO PST-BATEO                          
026900     MOVE RGF-PITCHEO     (WKS-IDX) TO PST-PITCHEO                        
027000     WRITE REG-PLAYER-STAT                                                
027100     IF FS-PLAYRSTA = 0                                                   
027200        ADD 1 TO WKS-JUGADORES-ESCRITOS                                   
027300     ELSE                                                                 
027400        DISPLAY 'ERROR AL GRABAR PLAYRSTA, STATUS: '                      
027500                FS-PLAYRSTA                                               
027600        DISPLAY '   JUGADOR: ' PST-PLAYER-ID                              
027700     END-IF.                                                              
027800 ESCRIBE-UN-JUGADOR-E. EXIT.                                              
027900                                                                          
028000 ESTADISTICAS SECTION.                                                    
028100     DISPLAY '******************************************'                 
028200     MOVE    WKS-JUEGOS-LEIDOS       TO   WKS-MASCARA                     
028300     DISPLAY 'JUEGOS LEIDOS:               ' WKS-MASCARA                  
028400     MOVE    WKS-JUEGOS-OMITIDOS     TO   WKS-MASCARA                     
028500     DISPLAY 'JUEGOS OMITIDOS (NO FINAL): ' WKS-MASCARA                   
028600     MOVE    WKS-RESUMENES-ESCRITOS  TO   WKS-MASCARA                     
028700     DISPLAY 'RESUMENES ESCRITOS:         ' WKS-MASCARA                   
028800     MOVE    WKS-LINESCORES-ESCRITOS TO   WKS-MASCARA                     
028900     DISPLAY 'LINESCORES ESCRITOS:        ' WKS-MASCARA                   
029000     MOVE    WKS-JUGADORES-ESCRITOS  TO   WKS-MASCARA                     
029100     DISPLAY 'JUGADORES ESCRITOS:         ' WKS-MASCARA                   
029200     DISPLAY '******************************************'.                
029300 ESTADISTICAS-E. EXIT.                                                    
029400                                                                          
029500 CIERRA-ARCHIVOS SECTION.                                                 
029600     CLOSE RAWGAME GAMESUMM LINESCOR PLAYRSTA.                            
029700 CIERRA-ARCHIVOS-E. EXIT.                                                 
