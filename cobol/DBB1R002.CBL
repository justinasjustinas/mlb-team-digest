000100******************************************************************        
000200* FECHA       : 08/04/1989                                      *         
000300* PROGRAMADOR : ERICK DANILO RAMIREZ DIVAS (EDRD)                *        
000400* APLICACION  : ESTADISTICAS DEPORTIVAS - BEISBOL                *        
000500* PROGRAMA    : DBB1R002, METRICAS-DE-BATEO                      *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : TOMA CADA REGISTRO DE PLAYER-STAT (LINEA DE      *        
000800*             : BATEO DE UN JUGADOR EN UN JUEGO), LE CALCULA     *        
000900*             : IMPARABLES SENCILLOS, BASES TOTALES, PROMEDIO,   *        
001000*             : OBP, SLG, OPS Y LA CALIFICACION DE BATEO CRUDA   *        
001100*             : Y ESCALADA DE 0 A 100, Y LO ESCRIBE EXTENDIDO    *        
001200*             : EN EL ARCHIVO DE SALIDA BATEOUT                  *        
001300* ARCHIVOS    : PLAYRSTA=E, BATEOUT=A                            *        
001400* PROGRAMA(S) : NO APLICA                                        *        
001500* INSTALADO   : 15/04/1989                                       *        
001600* BPM/RATIONAL: 241905                                           *        
001700* NOMBRE      : METRICAS DERIVADAS DE BATEO POR JUGADOR          *        
001800******************************************************************        
001900*                      B I T A C O R A                           *        
002000* FECHA      AUTOR  REQ/TICKET   DESCRIPCION                     *        
002100* ---------- -----  -----------  --------------------------     *         
002200* 08/04/1989 EDRD   SOL-00488    VERSION ORIGINAL                *        
002300* 22/10/1990 JALP   SOL-00590    CORRIGE DIVISION ENTRE CERO EN  *        
002400*                                AB, OBP-DENOM EN CERO TURNOS    *        
002500* 14/01/1993 EDRD   SOL-00844    AGREGA ESCALA 0-100 A LA        *        
002600*                                CALIFICACION DE BATEO           *        
002700* 09/06/1995 JALP   SOL-01061    SE AMPLIA OPS A CUATRO CIFRAS   *        
002800*                                ENTERAS POR JARRON DE SLG ALTO  *        
002900* 03/12/1998 JALP   SOL-01277    AJUSTE DE SIGLO (Y2K) EN LA     *        
003000*                                FECHA DE CORRIDA                *        
003100* 25/05/1999 EDRD   SOL-01294    PRUEBAS FINALES PASO DE SIGLO   *        
003200* 19/02/2002 JALP   SOL-01511    ESTADISTICAS DE CIERRE EN UN    *        
003300*                                SOLO BLOQUE DE DISPLAY          *        
003400* 11/07/2006 EDRD   SOL-01780    SE AGREGA FILLER DE EXPANSION   *        
003500*                                AL LAYOUT DE SALIDA BATEOUT     *        
003600******************************************************************        
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.               DBB1R002.                                      
003900 AUTHOR.                   ERICK DANILO RAMIREZ DIVAS.                    
004000 INSTALLATION.              DEPARTAMENTO DE SISTEMAS - BATCH.             
004100 DATE-WRITTEN.              08/04/1989.                                   
004200 DATE-COMPILED.             08/04/1989.                                   
004300 SECURITY.                  CONFIDENCIAL - USO INTERNO.                   
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
004900     UPSI-0 ON  STATUS IS WKS-UPSI-ENCENDIDO                              
005000            OFF STATUS IS WKS-UPSI-APAGADO.                               
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT PLAYRSTA ASSIGN TO PLAYRSTA                                   
005400                      ORGANIZATION IS LINE SEQUENTIAL                     
005500                      FILE STATUS  IS FS-PLAYRSTA.                        
005600     SELECT BATEOUT  ASSIGN TO BATEOUT                                    
005700                      ORGANIZATION IS LINE SEQUENTIAL                     
005800                      FILE STATUS  IS FS-BATEOUT.                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*1 -->UNA LINEA DE BATEO/PITCHEO DE UN JUGADOR POR JUEGO                  
006200 FD  PLAYRSTA.                                                            
006300     COPY DBBPSTA.                                                        
006400*2 -->LINEA DE BATEO EXTENDIDA CON LAS METRICAS DERIVADAS                 
006500 FD  BATEOUT.                                                             
006600     COPY DBBBATX.                                                        
006700 WORKING-STORAGE SECTION.                                                 
006800******************************************************************        
006900*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *        
007000******************************************************************        
007100 01  WKS-FS-STATUS.                                                       
007200     05  FS-PLAYRSTA                PIC 9(02) VALUE ZEROS.                
007300     05  FS-BATEOUT                 PIC 9(02) VALUE ZEROS.                
007400     05  FSE-PLAYRSTA.                                                    
007500         10  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.             
007600         10  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.             
007700         10  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.             
007800     05  PROGRAMA                   PIC X(08) VALUE "DBB1R002".           
007900     05  ARCHIVO                    PIC X(08) VALUE SPACES.               
008000     05  ACCION                     PIC X(10) VALUE SPACES.               
008100     05  FILLER                     PIC X(04) VALUE SPACES.               
008200 01  LLAVE                          PIC X(32) VALUE SPACES.               
008300*--> PRIMERA REDEFINES: VISTA DE LA LLAVE POR PLAYER-ID (DEBD1R00)        
008400 01  LLAVE-R REDEFINES LLAVE.                                             
008500     05  LLAVE-PLAYER-ID            PIC 9(08).                            
008600     05  FILLER                     PIC X(24).                            
008700******************************************************************        
008800*              RECURSOS DE TRABAJO Y CONTADORES                 *         
008900******************************************************************        
009000 01  WKS-VARIABLES-TRABAJO.                                               
009100     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.                
009200         88  WKS-FIN-PLAYRSTA                 VALUE 1.                    
009300     05  WKS-REG-LEIDOS             PIC 9(07) COMP VALUE ZEROS.           
009400     05  WKS-REG-ESCRITOS           PIC 9(07) COMP VALUE ZEROS.           
009500     05  WKS-REG-SIN-TURNOS         PIC 9(07) COMP VALUE ZEROS.           
009600     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.                        
009700*--> SEGUNDA REDEFINES: FECHA DEL JUEGO POR PARTES (AAAA-MM-DD)           
009800     05  WKS-FECHA-TEXTO            PIC X(10).                            
009900     05  WKS-FECHA-PARTES REDEFINES WKS-FECHA-TEXTO.                      
010000         10  WKS-FECHA-ANIO         PIC X(04).                            
010100         10  FILLER                 PIC X(01).                            
010200         10  WKS-FECHA-MES          PIC X(02).                            
010300         10  FILLER                 PIC X(01).                            
010400         10  WKS-FECHA-DIA          PIC X(02).                            
010500     05  FILLER                     PIC X(05) VALUE SPACES.               
010600******************************************************************        
010700*         ACUMULADORES INTERMEDIOS DEL CALCULO DE BATEO          *        
010800******************************************************************        
010900 01  WKS-CALCULOS-BATEO.                                                  
011000     05  WKS-SENCILLOS              PIC S9(03) VALUE ZEROS.               
011100     05  WKS-BASES-TOTALES          PIC S9(03) VALUE ZEROS.               
011200     05  WKS-DENOM-OBP              PIC S9(03) VALUE ZEROS.               
011300     05  WKS-AVG-CALC               PIC 9V9(03) VALUE ZEROS.              
011400     05  WKS-OBP-CALC               PIC 9V9(03) VALUE ZEROS.              
011500     05  WKS-SLG-CALC               PIC 9V9(03) VALUE ZEROS.              
011600     05  WKS-BAT-SCORE-CALC         PIC S9(05)V9(02) VALUE ZEROS.         
011700*--> TERCERA REDEFINES: VISTA ABSOLUTA (SIN SIGNO) DE LA         *        
011800*    CALIFICACION CRUDA, PARA EL MENSAJE DE DIAGNOSTICO          *        
011900     05  WKS-BAT-SCORE-ABS REDEFINES WKS-BAT-SCORE-CALC                   
012000                                PIC 9(05)V9(02).                          
012100     05  WKS-BAT-SCORE-ESCALA      PIC S9(03)V9(02) VALUE ZEROS.          
012200     05  FILLER                     PIC X(05) VALUE SPACES.               
012300 PROCEDURE DIVISION.                                                      
012400******************************************************************        
012500*               S E C C I O N    P R I N C I P A L                        
012600******************************************************************        
012700 100-MAIN SECTION.                                                        
012800     PERFORM 110-APERTURA-ARCHIVOS                                        
012900     PERFORM 200-PROCESA-ARCHIVOS                                         
013000     PERFORM 140-ESTADISTICAS                                             
013100     PERFORM 150-CIERRA-ARCHIVOS                                          
013200     STOP RUN.                                                            
013300 100-MAIN-E. EXIT.                                                        
013400                                                                          
013500 110-APERTURA-ARCHIVOS SECTION.                                           
013600     OPEN INPUT  PLAYRSTA                                                 
013700     OPEN OUTPUT BATEOUT                                                  
013800     IF FS-PLAYRSTA NOT = 0 OR FS-BATEOUT NOT = 0                         
013900        MOVE 'OPEN'       TO ACCION                                       
014000        MOVE SPACES       TO LLAVE                                        
014100        MOVE 'PLAYRSTA'   TO ARCHIVO                                      
014200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
014300                              FS-PLAYRSTA, FSE-PLAYRSTA                   
014400        PERFORM 150-CIERRA-ARCHIVOS                                       
014500        MOVE 91 TO RETURN-CODE                                            
014600        STOP RUN                                                          
014700     END-IF.                                                              
014800 110-APERTURA-ARCHIVOS-E. EXIT.                                           
014900                                                                          
015000*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE LINEAS DE BATEO         
015100 200-PROCESA-ARCHIVOS SECTION.                                            
015200     READ PLAYRSTA                                                        
015300          AT END SET WKS-FIN-PLAYRSTA TO TRUE                             
015400     END-READ                                                             
015500     PERFORM 205-PROCESA-UNA-LINEA UNTIL WKS-FIN-PLAYRSTA.                
015600 200-PROCESA-ARCHIVOS-E. EXIT.                                            
015700                                                                          
015800 205-PROCESA-UNA-LINEA SECTION.                                           
015900     ADD 1 TO WKS-REG-LEIDOS                                              
016000     PERFORM 210-CALCULA-METRICAS-BATEO                                   
016100     PERFORM 240-ESCRITURA-BATEOUT                                        
016200     READ PLAYRSTA                                                        
016300          AT END SET WKS-FIN-PLAYRSTA TO TRUE                             
016400     END-READ.                                                            
016500 205-PROCESA-UNA-LINEA-E. EXIT.                                           
016600                                                                          
016700*-------------> CALCULO DE SENCILLOS, BASES TOTALES, TASAS Y              
016800*                CALIFICACION CRUDA/ESCALADA DE BATEO                     
016900 210-CALCULA-METRICAS-BATEO SECTION.                                      
017000     COMPUTE WKS-SENCILLOS =                                              
017100             PST-H - PST-DOUBLES - PST-TRIPLES - PST-HR                   
017200     IF WKS-SENCILLOS < 0                                                 
017300        MOVE ZEROS TO WKS-SENCILLOS                                       
017400     END-IF                                                               
017500     COMPUTE WKS-BASES-TOTALES =                                          
017600             WKS-SENCILLOS + (2 * PST-DOUBLES)                            
017700                           + (3 * PST-TRIPLES)                            
017800                           + (4 * PST-HR)                                 
017900     IF PST-AB = 0                                                        
018000        ADD 1 TO WKS-REG-SIN-TURNOS                                       
018100        MOVE ZEROS TO WKS-AVG-CALC WKS-SLG-CALC                           
018200     ELSE                                                                 
018300        COMPUTE WKS-AVG-CALC ROUNDED = PST-H / PST-AB                     
018400        COMPUTE WKS-SLG-CALC ROUNDED =                                    
018500                WKS-BASES-TOTALES / PST-AB                                
018600     END-IF                                                               
018700     COMPUTE WKS-DENOM-OBP =                                              
018800             PST-AB + PST-BB + PST-SF                                     
018900     IF WKS-DENOM-OBP = 0                                                 
019000        MOVE ZEROS TO WKS-OBP-CALC                                        
019100     ELSE                                                                 
019200        COMPUTE WKS-OBP-CALC ROUNDED =                                    
019300                (PST-H + PST-BB) / WKS-DENOM-OBP                          
019400     END-IF                                                               
019500     COMPUTE WKS-BAT-SCORE-CALC ROUNDED =                                 
019600             (5 * PST-HR) + (3 * (PST-DOUBLES + PST-TRIPLES))             
019700           + (2 * (PST-BB + PST-SB)) + WKS-SENCILLOS                      
019800           + (2.0 * PST-RBI) + (1.0 * PST-R)                              
019900     PERFORM 220-ESCALA-CALIFICACION-BATEO.                               
020000 210-CALCULA-METRICAS-BATEO-E. EXIT.                                      
020100                                                                          
020200*-------------> ESCALA LA CALIFICACION CRUDA A UN RANGO DE 0 A            
020300*                100 CON LO=0, HI=20, Y RECORTA A LOS LIMITES             
020400 220-ESCALA-CALIFICACION-BATEO SECTION.                                   
020500     COMPUTE WKS-BAT-SCORE-ESCALA ROUNDED =                               
020600             (WKS-BAT-SCORE-CALC - 0) / (20 - 0) * 100                    
020700     IF WKS-BAT-SCORE-ESCALA < 0                                          
020800        MOVE ZEROS TO WKS-BAT-SCORE-ESCALA                                
020900     END-IF                                                               
021000     IF WKS-BAT-SCORE-ESCALA > 100                                        
021100        MOVE 100 TO WKS-BAT-SCORE-ESCALA                                  
021200     END-IF.                                                              
021300 220-ESCALA-CALIFICACION-BATEO-E. EXIT.                                   
021400                                                                          
021500*--------------->   SECCION DE ESCRITURA DE DATOS                         
021600 240-ESCRITURA-BATEOUT SECTION.                                           
021700     MOVE PST-GAME-ID           TO BTX-GAME-ID                            
021800     MOVE PST-GAME-DATE         TO BTX-GAME-DATE                          
021900     MOVE PST-TEAM-ID           TO BTX-TEAM-ID                            
022000     MOVE PST-TEAM-NAME         TO BTX-TEAM-NAME                          
022100     MOVE PST-PLAYER-ID         TO BTX-PLAYER-ID                          
022200     MOVE PST-PLAYER-NAME       TO BTX-PLAYER-NAME                        
022300     MOVE PST-BATEO             TO BTX-BATEO                              
022400     MOVE WKS-AVG-CALC          TO BTX-AVG                                
022500     MOVE WKS-OBP-CALC          TO BTX-OBP                                
022600     MOVE WKS-SLG-CALC          TO BTX-SLG                                
022700     ADD  WKS-OBP-CALC  WKS-SLG-CALC  GIVING BTX-OPS                      
022800     MOVE WKS-BAT-SCORE-CALC    TO BTX-BAT-SCORE-RAW                      
022900     MOVE WKS-BAT-SCORE-ESCALA  TO BTX-BAT-SCORE                          
023000     WRITE REG-BATEO-METRICAS                                             
023100     IF FS-BATEOUT = 0                                                    
023200        ADD 1 TO WKS-REG-ESCRITOS                                         
023300     ELSE                                                                 
023400        DISPLAY 'ERROR AL GRABAR BATEOUT, STATUS: ' FS-BATEOUT            
023500        DISPLAY '   JUGADOR: ' PST-PLAYER-ID                              
023600        PERFORM 150-CIERRA-ARCHIVOS                                       
023700        MOVE 91 TO RETURN-CODE                                            
023800        STOP RUN                                                          
023900     END-IF.                                                              
024000 240-ESCRITURA-BATEOUT-E. EXIT.                                           
024100                                                                          
024200 140-ESTADISTICAS SECTION.                                                
024300     DISPLAY '******************************************'                 
024400     MOVE    WKS-REG-LEIDOS           TO   WKS-MASCARA                    
024500     DISPLAY 'LINEAS DE BATEO LEIDAS:     ' WKS-MASCARA                   
024600     MOVE    WKS-REG-ESCRITOS         TO   WKS-MASCARA                    
024700     DISPLAY 'LINEAS EXTENDIDAS ESCRITAS: ' WKS-MASCARA                   
024800     MOVE    WKS-REG-SIN-TURNOS       TO   WKS-MASCARA                    
024900     DISPLAY 'JUGADORES SIN TURNOS (AB=0):' WKS-MASCARA                   
025000     DISPLAY '******************************************'.                
025100 140-ESTADISTICAS-E. EXIT.                                                
025200                                                                          
025300 150-CIERRA-ARCHIVOS SECTION.                                             
025400     CLOSE PLAYRSTA BATEOUT.                                              
025500 150-CIERRA-ARCHIVOS-E. EXIT.                                             
