000100******************************************************************        
000200* FECHA       : 21/05/1991                                      *         
000300* PROGRAMADOR : ERICK DANILO RAMIREZ DIVAS (EDRD)                *        
000400* APLICACION  : ESTADISTICAS DEPORTIVAS - BEISBOL                *        
000500* PROGRAMA    : DBB1R003, METRICAS-DE-PITCHEO                    *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : TOMA CADA REGISTRO DE PLAYER-STAT (LINEA DE      *        
000800*             : PITCHEO DE UN JUGADOR EN UN JUEGO), DERIVA LOS   *        
000900*             : OUTS DESDE EL CAMPO DE OUTS O, EN SU DEFECTO,    *        
001000*             : DESDE LA NOTACION W.F DE ENTRADAS LANZADAS, LE   *        
001100*             : CALCULA ERA, WHIP Y LA CALIFICACION DE PITCHEO   *        
001200*             : CRUDA Y ESCALADA DE 0 A 100, Y LO ESCRIBE        *        
001300*             : EXTENDIDO EN EL ARCHIVO DE SALIDA PITCHOUT       *        
001400* ARCHIVOS    : PLAYRSTA=E, PITCHOUT=A                           *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600* INSTALADO   : 29/05/1991                                       *        
001700* BPM/RATIONAL: 241905                                           *        
001800* NOMBRE      : METRICAS DERIVADAS DE PITCHEO POR JUGADOR        *        
001900******************************************************************        
002000*                      B I T A C O R A                           *        
002100* FECHA      AUTOR  REQ/TICKET   DESCRIPCION                     *        
002200* ---------- -----  -----------  --------------------------     *         
002300* 21/05/1991 EDRD   SOL-00701    VERSION ORIGINAL                *        
002400* 30/11/1992 JALP   SOL-00831    AGREGA DERIVACION DE OUTS DESDE *        
002500*                                LA NOTACION W.F CUANDO OUTS=0   *        
002600* 18/03/1994 EDRD   SOL-00980    CORRIGE ERA/WHIP EN CERO CUANDO *        
002700*                                LAS ENTRADAS LANZADAS SON CERO  *        
002800* 07/09/1996 JALP   SOL-01159    AGREGA ESCALA 0-100 A LA        *        
002900*                                CALIFICACION DE PITCHEO         *        
003000* 15/01/1999 JALP   SOL-01283    AJUSTE DE SIGLO (Y2K) EN LA     *        
003100*                                FECHA DE CORRIDA                *        
003200* 02/07/1999 EDRD   SOL-01299    PRUEBAS FINALES PASO DE SIGLO   *        
003300* 26/04/2003 JALP   SOL-01608    ESTADISTICAS DE CIERRE EN UN    *        
003400*                                SOLO BLOQUE DE DISPLAY          *        
003500* 09/10/2007 EDRD   SOL-01845    SE AGREGA FILLER DE EXPANSION   *        
003600*                                AL LAYOUT DE SALIDA PITCHOUT    *        
003700******************************************************************        
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.               DBB1R003.                                      
004000 AUTHOR.                   ERICK DANILO RAMIREZ DIVAS.                    
004100 INSTALLATION.              DEPARTAMENTO DE SISTEMAS - BATCH.             
004200 DATE-WRITTEN.              21/05/1991.                                   
004300 DATE-COMPILED.             21/05/1991.                                   
004400 SECURITY.                  CONFIDENCIAL - USO INTERNO.                   
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005000     UPSI-0 ON  STATUS IS WKS-UPSI-ENCENDIDO                              
005100            OFF STATUS IS WKS-UPSI-APAGADO.                               
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT PLAYRSTA ASSIGN TO PLAYRSTA                                   
005500                      ORGANIZATION IS LINE SEQUENTIAL                     
005600                      FILE STATUS  IS FS-PLAYRSTA.                        
005700     SELECT PITCHOUT ASSIGN TO PITCHOUT                                   
005800                      ORGANIZATION IS LINE SEQUENTIAL                     
005900                      FILE STATUS  IS FS-PITCHOUT.                        
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200*1 -->UNA LINEA DE BATEO/PITCHEO DE UN JUGADOR POR JUEGO                  
006300 FD  PLAYRSTA.                                                            
006400     COPY DBBPSTA.                                                        
006500*2 -->LINEA DE PITCHEO EXTENDIDA CON LAS METRICAS DERIVADAS               
006600 FD  PITCHOUT.                                                            
006700     COPY DBBPITX.                                                        
006800 WORKING-STORAGE SECTION.                                                 
006900******************************************************************        
007000*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *        
007100******************************************************************        
007200 01  WKS-FS-STATUS.                                                       
007300     05  FS-PLAYRSTA                PIC 9(02) VALUE ZEROS.                
007400     05  FS-PITCHOUT                PIC 9(02) VALUE ZEROS.                
007500     05  FSE-PLAYRSTA.                                                    
007600         10  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.             
007700         10  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.             
007800         10  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.             
007900     05  PROGRAMA                   PIC X(08) VALUE "DBB1R003".           
008000     05  ARCHIVO                    PIC X(08) VALUE SPACES.               
008100     05  ACCION                     PIC X(10) VALUE SPACES.               
008200     05  FILLER                     PIC X(04) VALUE SPACES.               
008300 01  LLAVE                          PIC X(32) VALUE SPACES.               
008400*--> PRIMERA REDEFINES: VISTA DE LA LLAVE POR PLAYER-ID (DEBD1R00)        
008500 01  LLAVE-R REDEFINES LLAVE.                                             
008600     05  LLAVE-PLAYER-ID            PIC 9(08).                            
008700     05  FILLER                     PIC X(24).                            
008800******************************************************************        
008900*              RECURSOS DE TRABAJO Y CONTADORES                 *         
009000******************************************************************        
009100 01  WKS-VARIABLES-TRABAJO.                                               
009200     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.                
009300         88  WKS-FIN-PLAYRSTA                 VALUE 1.                    
009400     05  WKS-REG-LEIDOS             PIC 9(07) COMP VALUE ZEROS.           
009500     05  WKS-REG-ESCRITOS           PIC 9(07) COMP VALUE ZEROS.           
009600     05  WKS-REG-OUTS-DERIVADOS     PIC 9(07) COMP VALUE ZEROS.           
009700     05  WKS-OUTS                   PIC 9(03) COMP VALUE ZEROS.           
009800     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.                        
009900*--> SEGUNDA REDEFINES: NOTACION W.F DE ENTRADAS LANZADAS                 
010000     05  WKS-IP-STR-TEXTO           PIC X(04).                            
010100     05  WKS-IP-STR-PARTES REDEFINES WKS-IP-STR-TEXTO.                    
010200         10  WKS-IP-ENTERAS         PIC 9(02).                            
010300         10  FILLER                 PIC X(01).                            
010400         10  WKS-IP-TERCIOS         PIC 9(01).                            
010500     05  FILLER                     PIC X(05) VALUE SPACES.               
010600******************************************************************        
010700*        ACUMULADORES INTERMEDIOS DEL CALCULO DE PITCHEO         *        
010800******************************************************************        
010900 01  WKS-CALCULOS-PITCHEO.                                                
011000     05  WKS-IP-DECIMAL             PIC S9(03)V9(04) VALUE ZEROS.         
011100     05  WKS-ERA-CALC               PIC 9(03)V9(02) VALUE ZEROS.          
011200     05  WKS-WHIP-CALC              PIC 9(02)V9(02) VALUE ZEROS.          
011300     05  WKS-PITCH-SCORE-CALC       PIC S9(03)V9(02) VALUE ZEROS.         
011400*--> TERCERA REDEFINES: VISTA ABSOLUTA (SIN SIGNO) DE LA         *        
011500*    CALIFICACION CRUDA, PARA EL MENSAJE DE DIAGNOSTICO          *        
011600     05  WKS-PITCH-SCORE-ABS REDEFINES WKS-PITCH-SCORE-CALC               
011700                                PIC 9(03)V9(02).                          
011800     05  WKS-PITCH-SCORE-ESCALA     PIC S9(03)V9(02) VALUE ZEROS.         
011900     05  FILLER                     PIC X(05) VALUE SPACES.               
012000 PROCEDURE DIVISION.                                                      
012100******************************************************************        
012200*               S E C C I O N    P R I N C I P A L                        
012300******************************************************************        
012400 100-MAIN SECTION.                                                        
012500     PERFORM 110-APERTURA-ARCHIVOS                                        
012600     PERFORM 200-PROCESA-ARCHIVOS                                         
012700     PERFORM 140-ESTADISTICAS                                             
012800     PERFORM 150-CIERRA-ARCHIVOS                                          
012900     STOP RUN.                                                            
013000 100-MAIN-E. EXIT.                                                        
013100                                                                          
013200 110-APERTURA-ARCHIVOS SECTION.                                           
013300     OPEN INPUT  PLAYRSTA                                                 
013400     OPEN OUTPUT PITCHOUT                                                 
013500     IF FS-PLAYRSTA NOT = 0 OR FS-PITCHOUT NOT = 0                        
013600        MOVE 'OPEN'       TO ACCION                                       
013700        MOVE SPACES       TO LLAVE                                        
013800        MOVE 'PLAYRSTA'   TO ARCHIVO                                      
013900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
014000                              FS-PLAYRSTA, FSE-PLAYRSTA                   
014100        PERFORM 150-CIERRA-ARCHIVOS                                       
014200        MOVE 91 TO RETURN-CODE                                            
014300        STOP RUN                                                          
014400     END-IF.                                                              
014500 110-APERTURA-ARCHIVOS-E. EXIT.                                           
014600                                                                          
014700*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE LINEAS                  
014800 200-PROCESA-ARCHIVOS SECTION.                                            
014900     READ PLAYRSTA                                                        
015000          AT END SET WKS-FIN-PLAYRSTA TO TRUE                             
015100     END-READ                                                             
015200     PERFORM 205-PROCESA-UNA-LINEA UNTIL WKS-FIN-PLAYRSTA.                
015300 200-PROCESA-ARCHIVOS-E. EXIT.                                            
015400                                                                          
015500 205-PROCESA-UNA-LINEA SECTION.                                           
015600     ADD 1 TO WKS-REG-LEIDOS                                              
015700     PERFORM 210-DERIVA-OUTS                                              
015800     PERFORM 220-CALCULA-METRICAS-PITCHEO                                 
015900     PERFORM 240-ESCRITURA-PITCHOUT                                       
016000     READ PLAYRSTA                                                        
016100          AT END SET WKS-FIN-PLAYRSTA TO TRUE                             
016200     END-READ.                                                            
016300 205-PROCESA-UNA-LINEA-E. EXIT.                                           
016400                                                                          
016500*-------------> SI OUTS YA VIENE CARGADO SE USA DIRECTO; SI NO,           
016600*                SE DERIVA DE LA NOTACION W.F DE PST-IP-STR               
016700 210-DERIVA-OUTS SECTION.                                                 
016800     IF PST-OUTS NOT = 0                                                  
016900        MOVE PST-OUTS TO WKS-OUTS                                         
017000     ELSE                                                                 
017100        MOVE PST-IP-STR TO WKS-IP-STR-TEXTO                               
017200        IF WKS-IP-TERCIOS > 2                                             
017300           MOVE 2 TO WKS-IP-TERCIOS                                       
017400        END-IF                                                            
017500        COMPUTE WKS-OUTS =                                                
017600                (WKS-IP-ENTERAS * 3) + WKS-IP-TERCIOS                     
017700        IF WKS-OUTS NOT = 0                                               
017800           ADD 1 TO WKS-REG-OUTS-DERIVADOS                                
017900        END-IF                                                            
018000     END-IF.                                                              
018100 210-DERIVA-OUTS-E. EXIT.                                                 
018200                                                                          
018300*-------------> CALCULO DE ERA, WHIP Y CALIFICACION DE PITCHEO            
018400 220-CALCULA-METRICAS-PITCHEO SECTION.                                    
018500     IF WKS-OUTS = 0                                                      
018600        MOVE ZEROS TO WKS-IP-DECIMAL WKS-ERA-CALC WKS-WHIP-CALC           
018700     ELSE                                                                 
018800        COMPUTE WKS-IP-DECIMAL ROUNDED = WKS-OUTS / 3                     
018900        COMPUTE WKS-ERA-CALC ROUNDED =                                    
019000                (PST-ER * 9) / WKS-IP-DECIMAL                             
019100        COMPUTE WKS-WHIP-CALC ROUNDED =                                   
019200                (PST-H-ALLOWED + PST-BB-ALLOWED) / WKS-IP-DECIMAL         
019300     END-IF                                                               
019400     COMPUTE WKS-PITCH-SCORE-CALC ROUNDED =                               
019500             (6 * WKS-IP-DECIMAL) + (2 * PST-K)                           
019600           - (4 * PST-ER)                                                 
019700           - (2 * (PST-H-ALLOWED - PST-HR-ALLOWED))                       
019800           - PST-BB-ALLOWED - (3 * PST-HR-ALLOWED)                        
019900     PERFORM 230-ESCALA-CALIFICACION-PITCHEO.                             
020000 220-CALCULA-METRICAS-PITCHEO-E. EXIT.                                    
020100                                                                          
020200*-------------> ESCALA LA CALIFICACION CRUDA A UN RANGO DE 0 A            
020300*                100 CON LO=-10, HI=40, Y RECORTA A LOS LIMITES           
020400 230-ESCALA-CALIFICACION-PITCHEO SECTION.                                 
020500     COMPUTE WKS-PITCH-SCORE-ESCALA ROUNDED =                             
020600             (WKS-PITCH-SCORE-CALC - (-10)) / (40 - (-10)) * 100          
020700     IF WKS-PITCH-SCORE-ESCALA < 0                                        
020800        MOVE ZEROS TO WKS-PITCH-SCORE-ESCALA                              
020900     END-IF                                                               
021000     IF WKS-PITCH-SCORE-ESCALA > 100                                      
021100        MOVE 100 TO WKS-PITCH-SCORE-ESCALA                                
021200     END-IF.                                                              
021300 230-ESCALA-CALIFICACION-PITCHEO-E. EXIT.                                 
021400                                                                          
021500*--------------->   SECCION DE ESCRITURA DE DATOS                         
021600 240-ESCRITURA-PITCHOUT SECTION.                                          
021700     MOVE PST-GAME-ID            TO PTX-GAME-ID                           
021800     MOVE PST-GAME-DATE          TO PTX-GAME-DATE                         
021900     MOVE PST-TEAM-ID            TO PTX-TEAM-ID                           
022000     MOVE PST-TEAM-NAME          TO PTX-TEAM-NAME                         
022100     MOVE PST-PLAYER-ID          TO PTX-PLAYER-ID                         
022200     MOVE PST-PLAYER-NAME        TO PTX-PLAYER-NAME                       
022300     MOVE PST-PITCHEO            TO PTX-PITCHEO                           
022400     MOVE WKS-ERA-CALC           TO PTX-ERA                               
022500     MOVE WKS-WHIP-CALC          TO PTX-WHIP                              
022600     MOVE WKS-PITCH-SCORE-CALC   TO PTX-PITCH-SCORE-RAW                   
022700     MOVE WKS-PITCH-SCORE-ESCALA TO PTX-PITCH-SCORE                       
022800     WRITE REG-PITCHEO-METRICAS                                           
022900     IF FS-PITCHOUT = 0                                                   
023000        ADD 1 TO WKS-REG-ESCRITOS                                         
023100     ELSE                                                                 
023200        DISPLAY 'ERROR AL GRABAR PITCHOUT, STATUS: ' FS-PITCHOUT          
023300        DISPLAY '   JUGADOR: ' PST-PLAYER-ID                              
023400        PERFORM 150-CIERRA-ARCHIVOS                                       
023500        MOVE 91 TO RETURN-CODE                                            
023600        STOP RUN                                                          
023700     END-IF.                                                              
023800 240-ESCRITURA-PITCHOUT-E. EXIT.                                          
023900                                                                          
024000 140-ESTADISTICAS SECTION.                                                
024100     DISPLAY '******************************************'                 
024200     MOVE    WKS-REG-LEIDOS           TO   WKS-MASCARA                    
024300     DISPLAY 'LINEAS LEIDAS:              ' WKS-MASCARA                   
024400     MOVE    WKS-REG-ESCRITOS         TO   WKS-MASCARA                    
024500     DISPLAY 'LINEAS EXTENDIDAS ESCRITAS: ' WKS-MASCARA                   
024600     MOVE    WKS-REG-OUTS-DERIVADOS   TO   WKS-MASCARA                    
024700     DISPLAY 'OUTS DERIVADOS DE W.F:      ' WKS-MASCARA                   
024800     DISPLAY '******************************************'.                
024900 140-ESTADISTICAS-E. EXIT.                                                
025000                                                                          
025100 150-CIERRA-ARCHIVOS SECTION.                                             
025200     CLOSE PLAYRSTA PITCHOUT.                                             
025300 150-CIERRA-ARCHIVOS-E. EXIT.                                             
