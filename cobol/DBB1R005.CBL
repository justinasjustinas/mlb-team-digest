000100******************************************************************        
000200* FECHA       : 19/11/1993                                      *         
000300* PROGRAMADOR : ERICK DANILO RAMIREZ DIVAS (EDRD)                *        
000400* APLICACION  : ESTADISTICAS DEPORTIVAS - BEISBOL                *        
000500* PROGRAMA    : DBB1R005, PROBABILIDAD-DE-PLAYOFFS               *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA LA TABLA DE POSICIONES EN MEMORIA, RECIBE  *        
000800*             : POR SYSIN EL EQUIPO SUJETO (POR CODIGO O POR     *        
000900*             : NOMBRE), CALCULA SU PROBABILIDAD DE GANAR LA     *        
001000*             : DIVISION Y SU PROBABILIDAD DE COMODIN MEDIANTE   *        
001100*             : UNA CURVA SIGMOIDE SOBRE JUEGOS DE DIFERENCIA,   *        
001200*             : Y REPORTA EL PORCENTAJE COMBINADO DE PLAYOFFS    *        
001300* ARCHIVOS    : STANDING=E, PLAYOFRP=A                           *        
001400* PROGRAMA(S) : DEBD1R00                                         *        
001500* INSTALADO   : 22/11/1993                                       *        
001600* BPM/RATIONAL: 241905                                           *        
001700* NOMBRE      : PROBABILIDAD DE PLAYOFFS POR EQUIPO              *        
001800******************************************************************        
001900*                      B I T A C O R A                           *        
002000* FECHA      AUTOR  REQ/TICKET   DESCRIPCION                     *        
002100* ---------- -----  -----------  --------------------------     *         
002200* 19/11/1993 EDRD   SOL-00887    VERSION ORIGINAL                *        
002300* 03/04/1994 EDRD   SOL-00901    AGREGA BUSQUEDA POR NOMBRE DE   *        
002400*                                EQUIPO, NO SOLO POR CODIGO      *        
002500* 17/08/1995 JALP   SOL-00965    CORRIGE DESEMPATE DE LIDER DE   *        
002600*                                DIVISION POR JUEGOS GANADOS     *        
002700* 22/01/1997 EDRD   SOL-01088    AGREGA PROBABILIDAD DE COMODIN  *        
002800*                                POR LIGA COMPLETA               *        
002900* 11/09/1998 JALP   SOL-01260    AJUSTE DE SIGLO (Y2K) EN LOS    *        
003000*                                CAMPOS DE FECHA DE ENCABEZADO   *        
003100* 05/02/1999 EDRD   SOL-01278    PRUEBAS FINALES PASO DE SIGLO   *        
003200* 14/07/2001 JALP   SOL-01455    AMPLIA TABLA DE POSICIONES A    *        
003300*                                40 CLUBES                       *        
003400* 09/03/2009 EDRD   SOL-01902    REVISA EL PISO MINIMO DE ESCALA *        
003500*                                DE LA SIGMOIDE                  *        
003600* 18/06/2019 JALP   SOL-02341    SACA CONTADOR DE LIGAS LEIDAS Y *        
003700*                                EDICION DE PORCENTAJE A 77-NIVEL*        
003800******************************************************************        
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.               DBB1R005.                                      
004100 AUTHOR.                   ERICK DANILO RAMIREZ DIVAS.                    
004200 INSTALLATION.              DEPARTAMENTO DE SISTEMAS - BATCH.             
004300 DATE-WRITTEN.              19/11/1993.                                   
004400 DATE-COMPILED.             19/11/1993.                                   
004500 SECURITY.                  CONFIDENCIAL - USO INTERNO.                   
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005100     UPSI-0 ON  STATUS IS WKS-UPSI-ENCENDIDO                              
005200            OFF STATUS IS WKS-UPSI-APAGADO.                               
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT STANDING  ASSIGN TO STANDING                                  
005600                       ORGANIZATION IS LINE SEQUENTIAL                    
005700                       FILE STATUS  IS FS-STANDING.                       
005800     SELECT PLAYOFRP  ASSIGN TO PLAYOFRP                                  
005900                       ORGANIZATION IS LINE SEQUENTIAL                    
006000                       FILE STATUS  IS FS-PLAYOFRP.                       
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*1 -->TABLA DE POSICIONES, TODA LA LIGA, UN REGISTRO POR CLUB             
006400 FD  STANDING.                                                            
006500     COPY DBBSTND.                                                        
006600*2 -->REPORTE DE PROBABILIDAD DE PLAYOFFS, UNA LINEA IMPRESA              
006700 FD  PLAYOFRP.                                                            
006800 01  LINEA-PLAYOFF                  PIC X(080).                           
006900 WORKING-STORAGE SECTION.                                                 
007000******************************************************************        
007100*           RECURSOS RUTINA DE FILE STATUS EXTENDIDO             *        
007200******************************************************************        
007300 01  WKS-FS-STATUS.                                                       
007400     05  FS-STANDING                PIC 9(02) VALUE ZEROS.                
007500     05  FS-PLAYOFRP                PIC 9(02) VALUE ZEROS.                
007600     05  FSE-STANDING.                                                    
007700         10  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.             
007800         10  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.             
007900         10  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.             
008000     05  PROGRAMA                   PIC X(08) VALUE "DBB1R005".           
008100     05  ARCHIVO                    PIC X(08) VALUE SPACES.               
008200     05  ACCION                     PIC X(10) VALUE SPACES.               
008300     05  FILLER                     PIC X(04) VALUE SPACES.               
008400 01  WKS-PARM-ENTRADA               PIC X(34) VALUE SPACES.               
008500*--> PRIMERA REDEFINES: PARAMETRO SYSIN, CODIGO O NOMBRE DE CLUB          
008600 01  WKS-PARM-PARTES REDEFINES WKS-PARM-ENTRADA.                          
008700     05  WKS-PARM-TEAM-ID           PIC 9(04).                            
008800     05  WKS-PARM-TEAM-NAME         PIC X(30).                            
008900 01  LLAVE                          PIC X(32) VALUE SPACES.               
009000*--> SEGUNDA REDEFINES: VISTA DE LA LLAVE POR TEAM-ID (DEBD1R00)          
009100 01  LLAVE-R REDEFINES LLAVE.                                             
009200     05  LLAVE-TEAM-ID              PIC 9(04).                            
009300     05  FILLER                     PIC X(28).                            
009400******************************************************************        
009500*         CONTADORES Y EDICIONES INDEPENDIENTES DE GRUPO         *        
009600******************************************************************        
009700 77  WKS-LEAGUES-LEIDAS             PIC 9(05) COMP VALUE ZEROS.           
009800 77  WKS-EDT-PCT                    PIC ZZ9.                              
009900******************************************************************        
010000*              RECURSOS DE TRABAJO Y CONTADORES                 *         
010100******************************************************************        
010200 01  WKS-VARIABLES-TRABAJO.                                               
010300     05  WKS-FIN-STANDING-SW        PIC 9(01) VALUE ZEROS.                
010400         88  WKS-FIN-STANDING                 VALUE 1.                    
010500     05  WKS-ENCONTRADO-SW          PIC X(01) VALUE 'N'.                  
010600         88  WKS-EQUIPO-ENCONTRADO             VALUE 'S'.                 
010700     05  WKS-EI                     PIC 9(02) COMP VALUE ZEROS.           
010800     05  WKS-EJ                     PIC 9(02) COMP VALUE ZEROS.           
010900     05  WKS-NUM-EQUIPOS            PIC 9(02) COMP VALUE ZEROS.           
011000     05  WKS-IDX-SUJETO             PIC 9(02) COMP VALUE ZEROS.           
011100     05  WKS-IDX-LIDER              PIC 9(02) COMP VALUE ZEROS.           
011200     05  WKS-IDX-SEGUNDO            PIC 9(02) COMP VALUE ZEROS.           
011300     05  WKS-IDX-CUARTO             PIC 9(02) COMP VALUE ZEROS.           
011400     05  WKS-IDX-TERCERO            PIC 9(02) COMP VALUE ZEROS.           
011500     05  WKS-MATES-DIVISION         PIC 9(02) COMP VALUE ZEROS.           
011600     05  WKS-RANGO-CALCULADO        PIC 9(02) COMP VALUE ZEROS.           
011700     05  WKS-TOTAL-CANDIDATOS       PIC 9(02) COMP VALUE ZEROS.           
011800     05  WKS-RANGO-SUJETO           PIC 9(02) COMP VALUE ZEROS.           
011900     05  WKS-CONTADOR-SQ            PIC 9(02) COMP VALUE ZEROS.           
012000     05  WKS-MASCARA                PIC Z,ZZZ,ZZ9.                        
012100     05  FILLER                     PIC X(05) VALUE SPACES.               
012200******************************************************************        
012300*       TABLA DE POSICIONES DE TODA LA LIGA EN MEMORIA           *        
012400******************************************************************        
012500 01  WKS-TABLA-STANDINGS.                                                 
012600     05  WKS-EQUIPO OCCURS 40 TIMES INDEXED BY WKS-EI.                    
012700         10  TBL-TEAM-ID            PIC 9(04).                            
012800         10  TBL-TEAM-NAME          PIC X(30).                            
012900         10  TBL-LEAGUE             PIC X(20).                            
013000         10  TBL-DIVISION           PIC X(20).                            
013100         10  TBL-WINS               PIC 9(03).                            
013200         10  TBL-LOSSES             PIC 9(03).                            
013300         10  TBL-WINPCT             PIC 9V9(03).                          
013400         10  TBL-ES-LIDER           PIC X(01).                            
013500             88  TBL-LIDER-DIVISION        VALUE 'S'.                     
013600         10  FILLER                 PIC X(05).                            
013700******************************************************************        
013800*       CAMPOS DE TRABAJO DE PROBABILIDADES Y SIGMOIDE           *        
013900******************************************************************        
014000 01  WKS-CAMPOS-CALCULO.                                                  
014100     05  WKS-GB                     PIC S9(04)V9(02) VALUE ZEROS.         
014200     05  WKS-PROB-DIVISION          PIC 9V9(04) VALUE ZEROS.              
014300     05  WKS-PROB-COMODIN           PIC 9V9(04) VALUE ZEROS.              
014400     05  WKS-PROB-OVERALL           PIC 9V9(04) VALUE ZEROS.              
014500     05  WKS-PLAYOFF-PCT            PIC 9(03) VALUE ZEROS.                
014600     05  WKS-NOMBRE-BUSCAR          PIC X(30) VALUE SPACES.               
014700     05  WKS-NOMBRE-TABLA           PIC X(30) VALUE SPACES.               
014800     05  FILLER                     PIC X(05) VALUE SPACES.               
014900*--> TERCERA REDEFINES: ARGUMENTO/RESULTADO DE LA SIGMOIDE                
015000 01  WKS-SIGMOIDE-AREA.                                                   
015100     05  WKS-SIG-X                  PIC S9(04)V9(02) VALUE ZEROS.         
015200     05  WKS-SIG-SCALE              PIC 9(02)V9(01) VALUE ZEROS.          
015300     05  WKS-SIG-Z                  PIC S9(04)V9(04) VALUE ZEROS.         
015400     05  WKS-SIG-RESULTADO          PIC 9V9(04) VALUE ZEROS.              
015500     05  WKS-EXP-ARG                PIC S9(04)V9(04) VALUE ZEROS.         
015600     05  WKS-EXP-CHICO              PIC S9(01)V9(06) VALUE ZEROS.         
015700     05  WKS-EXP-RESULTADO          PIC S9(09)V9(04) VALUE ZEROS.         
015800     05  FILLER                     PIC X(04) VALUE SPACES.               
015900 01  WKS-SIGMOIDE-AREA-R REDEFINES WKS-SIGMOIDE-AREA.                     
016000     05  FILLER                     PIC X(06).                            
016100     05  FILLER                     PIC X(03).                            
016200     05  FILLER                     PIC X(08).                            
016300     05  FILLER                     PIC X(05).                            
016400     05  FILLER                     PIC X(08).                            
016500     05  WKS-EXP-CHICO-R            PIC X(07).                            
016600     05  FILLER                     PIC X(13).                            
016700     05  FILLER                     PIC X(04).                            
016800 PROCEDURE DIVISION.                                                      
016900******************************************************************        
017000*               S E C C I O N    P R I N C I P A L                        
017100******************************************************************        
017200 000-MAIN SECTION.                                                        
017300     PERFORM 110-APERTURA-ARCHIVOS                                        
017400     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA                                 
017500     PERFORM 210-CALCULA-LIDERES                                          
017600     PERFORM 250-ACEPTA-EQUIPO                                            
017700     IF WKS-EQUIPO-ENCONTRADO                                             
017800        PERFORM 300-CALCULA-PROB-DIVISION                                 
017900        PERFORM 320-CALCULA-PROB-COMODIN                                  
018000        PERFORM 400-COMBINA-Y-REPORTA                                     
018100     ELSE                                                                 
018200        PERFORM 410-REPORTA-NO-ENCONTRADO                                 
018300     END-IF                                                               
018400     PERFORM 900-ESTADISTICAS                                             
018500     PERFORM 999-CIERRA-ARCHIVOS                                          
018600     STOP RUN.                                                            
018700 000-MAIN-E. EXIT.                                                        
018800                                                                          
018900 110-APERTURA-ARCHIVOS SECTION.                                           
019000     OPEN INPUT  STANDING                                                 
019100     OPEN OUTPUT PLAYOFRP                                                 
019200     IF FS-STANDING NOT = 0 OR FS-PLAYOFRP NOT = 0                        
019300        MOVE 'OPEN'      TO ACCION                                        
019400        MOVE SPACES      TO LLAVE                                         
019500        MOVE 'STANDING'  TO ARCHIVO                                       
019600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019700                              FS-STANDING, FSE-STANDING                   
019800        PERFORM 999-CIERRA-ARCHIVOS                                       
019900        MOVE 91 TO RETURN-CODE                                            
020000        STOP RUN                                                          
020100     END-IF                                                               
020200     READ STANDING                                                        
020300          AT END SET WKS-FIN-STANDING TO TRUE                             
020400     END-READ.                                                            
020500 110-APERTURA-ARCHIVOS-E. EXIT.                                           
020600                                                                          
020700*--------> CARGA LA TABLA DE POSICIONES EN MEMORIA Y CALCULA              
020800*          EL PORCENTAJE DE JUEGOS GANADOS DE CADA CLUB                   
020900 200-CARGAR-TABLAS-EN-MEMORIA SECTION.                                    
021000     PERFORM 205-CARGA-UN-EQUIPO                                          
021100             UNTIL WKS-FIN-STANDING OR WKS-NUM-EQUIPOS = 40.              
021200 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.                                    
021300                                                                          
021400 205-CARGA-UN-EQUIPO SECTION.                                             
021500     ADD 1 TO WKS-NUM-EQUIPOS                                             
021600     ADD 1 TO WKS-LEAGUES-LEIDAS                                          
021700     SET WKS-EI TO WKS-NUM-EQUIPOS                                        
021800     MOVE STN-TEAM-ID   TO TBL-TEAM-ID   (WKS-EI)                         
021900     MOVE STN-TEAM-NAME TO TBL-TEAM-NAME (WKS-EI)                         
022000     MOVE STN-LEAGUE    TO TBL-LEAGUE    (WKS-EI)                         
022100     MOVE STN-DIVISION  TO TBL-DIVISION  (WKS-EI)                         
022200     MOVE STN-WINS      TO TBL-WINS      (WKS-EI)                         
022300     MOVE STN-LOSSES    TO TBL-LOSSES    (WKS-EI)                         
022400     MOVE 'N'           TO TBL-ES-LIDER  (WKS-EI)                         
022500     IF STN-WINS + STN-LOSSES = 0                                         
022600        MOVE ZEROS TO TBL-WINPCT (WKS-EI)                                 
022700     ELSE                                                                 
022800        COMPUTE TBL-WINPCT (WKS-EI) ROUNDED =                             
022900                STN-WINS / (STN-WINS + STN-LOSSES)                        
023000     END-IF                                                               
023100     READ STANDING                                                        
023200          AT END SET WKS-FIN-STANDING TO TRUE                             
023300     END-READ.                                                            
023400 205-CARGA-UN-EQUIPO-E. EXIT.                                             
023500                                                                          
023600*--------> UN CLUB ES LIDER DE SU DIVISION SI NINGUN OTRO CLUB            
023700*          DE LA MISMA DIVISION LO SUPERA EN LA CLASIFICACION             
023800 210-CALCULA-LIDERES SECTION.                                             
023900     PERFORM 215-EVALUA-UN-LIDER                                          
024000             VARYING WKS-EI FROM 1 BY 1                                   
024100             UNTIL WKS-EI > WKS-NUM-EQUIPOS.                              
024200 210-CALCULA-LIDERES-E. EXIT.                                             
024300                                                                          
024400 215-EVALUA-UN-LIDER SECTION.                                             
024500     MOVE 'S' TO TBL-ES-LIDER (WKS-EI)                                    
024600     PERFORM 217-COMPARA-UN-RIVAL-LIDER                                   
024700             VARYING WKS-EJ FROM 1 BY 1                                   
024800             UNTIL WKS-EJ > WKS-NUM-EQUIPOS.                              
024900 215-EVALUA-UN-LIDER-E. EXIT.                                             
025000                                                                          
025100 217-COMPARA-UN-RIVAL-LIDER SECTION.                                      
025200     IF WKS-EJ NOT = WKS-EI                                               
025300        AND TBL-DIVISION (WKS-EJ) = TBL-DIVISION (WKS-EI)                 
025400        AND (TBL-WINPCT (WKS-EJ) > TBL-WINPCT (WKS-EI)                    
025500         OR (TBL-WINPCT (WKS-EJ) = TBL-WINPCT (WKS-EI)                    
025600             AND TBL-WINS (WKS-EJ) > TBL-WINS (WKS-EI)))                  
025700        MOVE 'N' TO TBL-ES-LIDER (WKS-EI)                                 
025800     END-IF.                                                              
025900 217-COMPARA-UN-RIVAL-LIDER-E. EXIT.                                      
026000                                                                          
026100*--------> RECIBE POR SYSIN EL EQUIPO SUJETO Y LO BUSCA EN LA             
026200*          TABLA, POR CODIGO SI VIENE, SI NO POR NOMBRE                   
026300 250-ACEPTA-EQUIPO SECTION.                                               
026400     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
026500     MOVE 'N' TO WKS-ENCONTRADO-SW                                        
026600     MOVE ZEROS TO WKS-IDX-SUJETO                                         
026700     IF WKS-PARM-TEAM-ID NOT = 0                                          
026800        PERFORM 252-COMPARA-UN-CODIGO                                     
026900                VARYING WKS-EI FROM 1 BY 1                                
027000                UNTIL WKS-EI > WKS-NUM-EQUIPOS                            
027100                   OR WKS-EQUIPO-ENCONTRADO                               
027200     ELSE                                                                 
027300        MOVE WKS-PARM-TEAM-NAME TO WKS-NOMBRE-BUSCAR                      
027400        INSPECT WKS-NOMBRE-BUSCAR CONVERTING                              
027500                "abcdefghijklmnopqrstuvwxyz"                              
027600             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
027700        PERFORM 254-COMPARA-UN-NOMBRE                                     
027800                VARYING WKS-EI FROM 1 BY 1                                
027900                UNTIL WKS-EI > WKS-NUM-EQUIPOS                            
028000                   OR WKS-EQUIPO-ENCONTRADO                               
028100     END-IF.                                                              
028200 250-ACEPTA-EQUIPO-E. EXIT.                                               
028300                                                                          
028400 252-COMPARA-UN-CODIGO SECTION.                                           
028500     IF TBL-TEAM-ID (WKS-EI) = WKS-PARM-TEAM-ID                           
028600        MOVE 'S'    TO WKS-ENCONTRADO-SW                                  
028700        MOVE WKS-EI TO WKS-IDX-SUJETO                                     
028800     END-IF.                                                              
028900 252-COMPARA-UN-CODIGO-E. EXIT.                                           
029000                                                                          
029100 254-COMPARA-UN-NOMBRE SECTION.                                           
029200     MOVE TBL-TEAM-NAME (WKS-EI) TO WKS-NOMBRE-TABLA                      
029300     INSPECT WKS-NOMBRE-TABLA CONVERTING                                  
029400             "abcdefghijklmnopqrstuvwxyz"                                 
029500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
029600     IF WKS-NOMBRE-TABLA = WKS-NOMBRE-BUSCAR                              
029700        MOVE 'S'    TO WKS-ENCONTRADO-SW                                  
029800        MOVE WKS-EI TO WKS-IDX-SUJETO                                     
029900     END-IF.                                                              
030000 254-COMPARA-UN-NOMBRE-E. EXIT.                                           
030100                                                                          
030200*--------> PROBABILIDAD DE GANAR LA DIVISION, POR SIGMOIDE                
030300*          SOBRE JUEGOS DE DIFERENCIA CON LIDER O PERSEGUIDOR             
030400 300-CALCULA-PROB-DIVISION SECTION.                                       
030500     MOVE ZEROS TO WKS-MATES-DIVISION WKS-IDX-LIDER                       
030600                   WKS-IDX-SEGUNDO                                        
030700     PERFORM 305-EXAMINA-UN-COMPANERO                                     
030800             VARYING WKS-EI FROM 1 BY 1                                   
030900             UNTIL WKS-EI > WKS-NUM-EQUIPOS                               
031000     IF WKS-MATES-DIVISION = 0                                            
031100        IF TBL-LIDER-DIVISION (WKS-IDX-SUJETO)                            
031200           MOVE 1.0000 TO WKS-PROB-DIVISION                               
031300        ELSE                                                              
031400           MOVE ZEROS TO WKS-PROB-DIVISION                                
031500        END-IF                                                            
031600     ELSE                                                                 
031700        IF TBL-LIDER-DIVISION (WKS-IDX-SUJETO)                            
031800           COMPUTE WKS-GB ROUNDED =                                       
031900             ((TBL-WINS (WKS-IDX-SUJETO)                                  
032000               - TBL-WINS (WKS-IDX-SEGUNDO))                              
032100            + (TBL-LOSSES (WKS-IDX-SEGUNDO)                               
032200               - TBL-LOSSES (WKS-IDX-SUJETO))) / 2                        
032300           MOVE WKS-GB       TO WKS-SIG-X                                 
032400           MOVE 1.5          TO WKS-SIG-SCALE                             
032500           PERFORM 330-CALCULA-SIGMOIDE                                   
032600           MOVE WKS-SIG-RESULTADO TO WKS-PROB-DIVISION                    
032700        ELSE                                                              
032800           COMPUTE WKS-GB ROUNDED =                                       
032900             ((TBL-WINS (WKS-IDX-LIDER)                                   
033000               - TBL-WINS (WKS-IDX-SUJETO))                               
033100            + (TBL-LOSSES (WKS-IDX-SUJETO)                                
033200               - TBL-LOSSES (WKS-IDX-LIDER))) / 2                         
033300           COMPUTE WKS-SIG-X = WKS-GB * -1                                
033400           MOVE 1.5          TO WKS-SIG-SCALE                             
033500           PERFORM 330-CALCULA-SIGMOIDE                                   
033600           MOVE WKS-SIG-RESULTADO TO WKS-PROB-DIVISION                    
033700        END-IF                                                            
033800     END-IF.                                                              
033900 300-CALCULA-PROB-DIVISION-E. EXIT.                                       
034000                                                                          
034100*--------> POR CADA COMPANERO DE DIVISION CUENTA CUANTOS HAY Y            
034200*          ENCUENTRA AL LIDER Y AL PERSEGUIDOR MAS CERCANO                
034300 305-EXAMINA-UN-COMPANERO SECTION.                                        
034400     IF WKS-EI NOT = WKS-IDX-SUJETO                                       
034500        AND TBL-DIVISION (WKS-EI) = TBL-DIVISION (WKS-IDX-SUJETO)         
034600        ADD 1 TO WKS-MATES-DIVISION                                       
034700        IF TBL-LIDER-DIVISION (WKS-EI)                                    
034800           MOVE WKS-EI TO WKS-IDX-LIDER                                   
034900        END-IF                                                            
035000        IF WKS-IDX-SEGUNDO = 0                                            
035100           MOVE WKS-EI TO WKS-IDX-SEGUNDO                                 
035200        ELSE                                                              
035300           IF (TBL-WINPCT (WKS-EI) > TBL-WINPCT (WKS-IDX-SEGUNDO))        
035400              OR (TBL-WINPCT (WKS-EI) =                                   
035500                  TBL-WINPCT (WKS-IDX-SEGUNDO)                            
035600              AND TBL-WINS (WKS-EI) >                                     
035700                  TBL-WINS (WKS-IDX-SEGUNDO))                             
035800              MOVE WKS-EI TO WKS-IDX-SEGUNDO                              
035900           END-IF                                                         
036000        END-IF                                                            
036100     END-IF.                                                              
036200 305-EXAMINA-UN-COMPANERO-E. EXIT.                                        
036300                                                                          
036400*--------> PROBABILIDAD DE COMODIN ENTRE LOS NO-LIDERES DE LA             
036500*          LIGA, POR TRES CUPOS DISPONIBLES                               
036600 320-CALCULA-PROB-COMODIN SECTION.                                        
036700     IF TBL-LIDER-DIVISION (WKS-IDX-SUJETO)                               
036800        MOVE ZEROS TO WKS-PROB-COMODIN                                    
036900     ELSE                                                                 
037000        MOVE ZEROS TO WKS-TOTAL-CANDIDATOS                                
037100        PERFORM 322-CUENTA-UN-CANDIDATO                                   
037200                VARYING WKS-EI FROM 1 BY 1                                
037300                UNTIL WKS-EI > WKS-NUM-EQUIPOS                            
037400        MOVE WKS-IDX-SUJETO TO WKS-EI                                     
037500        PERFORM 325-CALCULA-RANGO-CANDIDATO                               
037600        MOVE WKS-RANGO-CALCULADO TO WKS-RANGO-SUJETO                      
037700        IF WKS-RANGO-SUJETO <= 3                                          
037800           IF WKS-TOTAL-CANDIDATOS <= 3                                   
037900              MOVE 0.8000 TO WKS-PROB-COMODIN                             
038000           ELSE                                                           
038100              MOVE ZEROS TO WKS-IDX-CUARTO                                
038200              PERFORM 327-BUSCA-CUARTO-CANDIDATO                          
038300                      VARYING WKS-EJ FROM 1 BY 1                          
038400                      UNTIL WKS-EJ > WKS-NUM-EQUIPOS                      
038500              COMPUTE WKS-GB ROUNDED =                                    
038600                ((TBL-WINS (WKS-IDX-SUJETO)                               
038700                  - TBL-WINS (WKS-IDX-CUARTO))                            
038800               + (TBL-LOSSES (WKS-IDX-CUARTO)                             
038900                  - TBL-LOSSES (WKS-IDX-SUJETO))) / 2                     
039000              MOVE WKS-GB       TO WKS-SIG-X                              
039100              MOVE 3.0          TO WKS-SIG-SCALE                          
039200              PERFORM 330-CALCULA-SIGMOIDE                                
039300              MOVE WKS-SIG-RESULTADO TO WKS-PROB-COMODIN                  
039400           END-IF                                                         
039500        ELSE                                                              
039600           MOVE ZEROS TO WKS-IDX-TERCERO                                  
039700           PERFORM 329-BUSCA-TERCER-CANDIDATO                             
039800                   VARYING WKS-EJ FROM 1 BY 1                             
039900                   UNTIL WKS-EJ > WKS-NUM-EQUIPOS                         
040000           COMPUTE WKS-GB ROUNDED =                                       
040100             ((TBL-WINS (WKS-IDX-TERCERO)                                 
040200               - TBL-WINS (WKS-IDX-SUJETO))                               
040300            + (TBL-LOSSES (WKS-IDX-SUJETO)                                
040400               - TBL-LOSSES (WKS-IDX-TERCERO))) / 2                       
040500           COMPUTE WKS-SIG-X = WKS-GB * -1                                
040600           MOVE 3.0          TO WKS-SIG-SCALE                             
040700           PERFORM 330-CALCULA-SIGMOIDE                                   
040800           MOVE WKS-SIG-RESULTADO TO WKS-PROB-COMODIN                     
040900        END-IF                                                            
041000     END-IF.                                                              
041100 320-CALCULA-PROB-COMODIN-E. EXIT.                                        
041200                                                                          
041300 322-CUENTA-UN-CANDIDATO SECTION.                                         
041400     IF TBL-LEAGUE (WKS-EI) = TBL-LEAGUE (WKS-IDX-SUJETO)                 
041500        AND TBL-ES-LIDER (WKS-EI) = 'N'                                   
041600        ADD 1 TO WKS-TOTAL-CANDIDATOS                                     
041700     END-IF.                                                              
041800 322-CUENTA-UN-CANDIDATO-E. EXIT.                                         
041900                                                                          
042000*--------> CALCULA EL RANGO (1,2,3...) DE UN CANDIDATO DENTRO             
042100*          DE LOS NO-LIDERES DE SU MISMA LIGA                             
042200 325-CALCULA-RANGO-CANDIDATO SECTION.                                     
042300     MOVE 1 TO WKS-RANGO-CALCULADO                                        
042400     PERFORM 326-CUENTA-UN-SUPERIOR                                       
042500             VARYING WKS-EJ FROM 1 BY 1                                   
042600             UNTIL WKS-EJ > WKS-NUM-EQUIPOS.                              
042700 325-CALCULA-RANGO-CANDIDATO-E. EXIT.                                     
042800                                                                          
042900 326-CUENTA-UN-SUPERIOR SECTION.                                          
043000     IF WKS-EJ NOT = WKS-EI                                               
043100        AND TBL-LEAGUE (WKS-EJ) = TBL-LEAGUE (WKS-EI)                     
043200        AND TBL-ES-LIDER (WKS-EJ) = 'N'                                   
043300        AND (TBL-WINPCT (WKS-EJ) > TBL-WINPCT (WKS-EI)                    
043400         OR (TBL-WINPCT (WKS-EJ) = TBL-WINPCT (WKS-EI)                    
043500             AND TBL-WINS (WKS-EJ) > TBL-WINS (WKS-EI)))                  
043600        ADD 1 TO WKS-RANGO-CALCULADO                                      
043700     END-IF.                                                              
043800 326-CUENTA-UN-SUPERIOR-E. EXIT.                                          
043900                                                                          
044000 327-BUSCA-CUARTO-CANDIDATO SECTION.                                      
044100     IF TBL-LEAGUE (WKS-EJ) = TBL-LEAGUE (WKS-IDX-SUJETO)                 
044200        AND TBL-ES-LIDER (WKS-EJ) = 'N'                                   
044300        MOVE WKS-EJ TO WKS-EI                                             
044400        PERFORM 325-CALCULA-RANGO-CANDIDATO                               
044500        IF WKS-RANGO-CALCULADO = 4                                        
044600           MOVE WKS-EJ TO WKS-IDX-CUARTO                                  
044700        END-IF                                                            
044800     END-IF.                                                              
044900 327-BUSCA-CUARTO-CANDIDATO-E. EXIT.                                      
045000                                                                          
045100 329-BUSCA-TERCER-CANDIDATO SECTION.                                      
045200     IF TBL-LEAGUE (WKS-EJ) = TBL-LEAGUE (WKS-IDX-SUJETO)                 
045300        AND TBL-ES-LIDER (WKS-EJ) = 'N'                                   
045400        MOVE WKS-EJ TO WKS-EI                                             
045500        PERFORM 325-CALCULA-RANGO-CANDIDATO                               
045600        IF WKS-RANGO-CALCULADO = 3                                        
045700           MOVE WKS-EJ TO WKS-IDX-TERCERO                                 
045800        END-IF                                                            
045900     END-IF.                                                              
046000 329-BUSCA-TERCER-CANDIDATO-E. EXIT.                                      
046100                                                                          
046200*--------> SIGMOIDE(X,ESCALA) = 1 / (1 + E**(-X/ESCALA)); LA              
046300*          ESCALA SE PROTEGE CON UN PISO MINIMO POSITIVO                  
046400 330-CALCULA-SIGMOIDE SECTION.                                            
046500     IF WKS-SIG-SCALE <= 0                                                
046600        MOVE 0.1 TO WKS-SIG-SCALE                                         
046700     END-IF                                                               
046800     COMPUTE WKS-SIG-Z ROUNDED = WKS-SIG-X / WKS-SIG-SCALE                
046900     IF WKS-SIG-Z >= 20                                                   
047000        MOVE 1.0000 TO WKS-SIG-RESULTADO                                  
047100     ELSE                                                                 
047200        IF WKS-SIG-Z <= -20                                               
047300           MOVE ZEROS TO WKS-SIG-RESULTADO                                
047400        ELSE                                                              
047500           COMPUTE WKS-EXP-ARG = WKS-SIG-Z * -1                           
047600           PERFORM 340-CALCULA-EXPONENCIAL                                
047700           COMPUTE WKS-SIG-RESULTADO ROUNDED =                            
047800                   1 / (1 + WKS-EXP-RESULTADO)                            
047900        END-IF                                                            
048000     END-IF.                                                              
048100 330-CALCULA-SIGMOIDE-E. EXIT.                                            
048200                                                                          
048300*--------> E**(WKS-EXP-ARG) POR SERIE DE MACLAURIN SOBRE UNA              
048400*          FRACCION CHICA, ELEVADA AL CUADRADO DIEZ VECES                 
048500*          (SIN FUNCIONES INTRINSECAS, SEGUN NORMA DEL AREA)              
048600 340-CALCULA-EXPONENCIAL SECTION.                                         
048700     COMPUTE WKS-EXP-CHICO ROUNDED = WKS-EXP-ARG / 1024                   
048800     COMPUTE WKS-EXP-RESULTADO ROUNDED =                                  
048900             1 + WKS-EXP-CHICO                                            
049000               + ((WKS-EXP-CHICO * WKS-EXP-CHICO) / 2)                    
049100               + ((WKS-EXP-CHICO * WKS-EXP-CHICO * WKS-EXP-CHICO)         
049200                  / 6)                                                    
049300     MOVE ZEROS TO WKS-CONTADOR-SQ                                        
049400     PERFORM 345-ELEVA-AL-CUADRADO                                        
049500             VARYING WKS-CONTADOR-SQ FROM 1 BY 1                          
049600             UNTIL WKS-CONTADOR-SQ > 10.                                  
049700 340-CALCULA-EXPONENCIAL-E. EXIT.                                         
049800                                                                          
049900 345-ELEVA-AL-CUADRADO SECTION.                                           
050000     COMPUTE WKS-EXP-RESULTADO ROUNDED =                                  
050100             WKS-EXP-RESULTADO * WKS-EXP-RESULTADO.                       
050200 345-ELEVA-AL-CUADRADO-E. EXIT.                                           
050300                                                                          
050400*--------> COMBINA DIVISION Y COMODIN, REDONDEA A PORCENTAJE              
050500*          ENTERO Y ESCRIBE LA LINEA DE REPORTE                           
050600 400-COMBINA-Y-REPORTA SECTION.                                           
050700     COMPUTE WKS-PROB-OVERALL ROUNDED =                                   
050800             1 - ((1 - WKS-PROB-DIVISION)                                 
050900                  * (1 - WKS-PROB-COMODIN))                               
051000     IF WKS-PROB-OVERALL > 1                                              
051100        MOVE 1 TO WKS-PROB-OVERALL                                        
051200     END-IF                                                               
051300     IF WKS-PROB-OVERALL < 0                                              
051400        MOVE ZEROS TO WKS-PROB-OVERALL                                    
051500     END-IF                                                               
051600     COMPUTE WKS-PLAYOFF-PCT ROUNDED = WKS-PROB-OVERALL * 100             
051700     MOVE SPACES TO LINEA-PLAYOFF                                         
051800     MOVE WKS-PLAYOFF-PCT TO WKS-EDT-PCT                                  
051900     STRING 'PLAYOFF ODDS FOR '                                           
052000            TBL-TEAM-NAME (WKS-IDX-SUJETO) ': ' WKS-EDT-PCT '%'           
052100            DELIMITED BY SIZE INTO LINEA-PLAYOFF                          
052200     END-STRING                                                           
052300     WRITE LINEA-PLAYOFF.                                                 
052400 400-COMBINA-Y-REPORTA-E. EXIT.                                           
052500                                                                          
052600 410-REPORTA-NO-ENCONTRADO SECTION.                                       
052700     MOVE SPACES TO LINEA-PLAYOFF                                         
052800     STRING 'PLAYOFF ODDS: EQUIPO NO ENCONTRADO EN STANDINGS'             
052900            DELIMITED BY SIZE INTO LINEA-PLAYOFF                          
053000     END-STRING                                                           
053100     WRITE LINEA-PLAYOFF.                                                 
053200 410-REPORTA-NO-ENCONTRADO-E. EXIT.                                       
053300                                                                          
053400 900-ESTADISTICAS SECTION.                                                
053500     DISPLAY '******************************************'                 
053600     MOVE    WKS-LEAGUES-LEIDAS  TO   WKS-MASCARA                         
053700     DISPLAY 'CLUBES CARGADOS:            ' WKS-MASCARA                   
053800     DISPLAY '******************************************'.                
053900 900-ESTADISTICAS-E. EXIT.                                                
054000                                                                          
054100 999-CIERRA-ARCHIVOS SECTION.                                             
054200     CLOSE STANDING PLAYOFRP.                                             
054300 999-CIERRA-ARCHIVOS-E. EXIT.                                             
